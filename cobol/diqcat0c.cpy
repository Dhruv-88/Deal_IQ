000100******************************************************************
000200* DIQCAT0C  --  Record-Layout Referenz Modellkatalog             *
000300*               (MODEL-CATALOG / CATMDL-REC)                     *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1993-05-27                                 *
000600* Letzte Version   :: A.01.00                                    *
000700* Kurzbeschreibung :: Katalog kanonischer Modellnamen je         *
000800*                     Hersteller, genutzt in Schritt U08         *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von  | Kommentar                        *
001100*---------|------------|------|----------------------------------*
001200* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001300* A.01.00 | 1993-05-27 | hmb  | Kommentar ergaenzt, Change 114   *
001400*----------------------------------------------------------------*
001500 01  CATMDL-REC.
001600     05  CAT-MANUFACTURER        PIC X(20).
001700*                                 kanonischer Herstellername
001800     05  CAT-MODEL               PIC X(30).
001900*                                 kanonischer Modellname, klein
002000*                                 geschrieben
