000100******************************************************************
000200* DIQMDR0C  --  Record-Layout Referenz Modell-zu-Antrieb         *
000300*               (MODEL-DRIVE / MDLDRV-REC)                       *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1993-05-27                                 *
000600* Letzte Version   :: A.01.00                                    *
000700* Kurzbeschreibung :: Nachschlagetabelle Modell -> Antriebsart,  *
000800*                     genutzt in Schritt U06                     *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von  | Kommentar                        *
001100*---------|------------|------|----------------------------------*
001200* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001300* A.01.00 | 1993-05-27 | hmb  | Kommentar ergaenzt, Change 114   *
001400*----------------------------------------------------------------*
001500 01  MDLDRV-REC.
001600     05  MDR-MODEL               PIC X(50).
001700*                                 Modellname, klein geschrieben,
001800*                                 ohne fuehrende/folgende Blanks
001900     05  MDR-DRIVE               PIC X(03).
002000*                                 "4wd", "fwd" oder "rwd"
