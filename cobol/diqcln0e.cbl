000100?NOLMAP, SYMBOLS, INSPECT
000200?SAVE ALL
000300?SAVEABEND
000400?LINES 66
000500?CHECK 3
000600
000700 IDENTIFICATION DIVISION.
000800*----------------------------------------------------------------
000900 PROGRAM-ID.    DIQCLN0O.
001000 AUTHOR.        R KLINGLER.
001100 INSTALLATION.  DEAL-IQ BATCHBETRIEB.
001200 DATE-WRITTEN.  1991-06-14.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001500*----------------------------------------------------------------
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 1998-12-02
001900* Letzte Version   :: C.02.00
002000* Kurzbeschreibung :: Haupttreiber der Deal-IQ Bereinigungs-
002100*                     strecke fuer Gebrauchtwagen-Anzeigen --
002200*                     liest den Rohbestand RAW-LISTINGS, laedt
002300*                     die drei Referenzbestaende, durchlaeuft
002400*                     die Schritte U01 bis U18 je Satz bzw. je
002500*                     Bestand, schreibt die ueberlebenden Saetze
002600*                     nach CLEAN-LISTINGS und druckt nach jedem
002700*                     Schritt einen Zaehlerblock auf RUN-REPORT
002800*                     (Schritt U19).
002900*
003000*----------------------------------------------------------------*
003100* Vers.   | Datum      | von  | Kommentar                        *
003200*---------|------------|------|----------------------------------*
003300* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
003400* A.01.00 | 1992-02-09 | hmb  | Antriebs-Standardisierung um     *
003500*         |            |      | Substring-Fallback erweitert     *
003600*         |            |      | (Ticket 1042)                    *
003700* A.02.00 | 1992-11-03 | rkl  | Karosserieform-Modus je Modell   *
003800*         |            |      | ergaenzt (U10)                   *
003900* B.00.00 | 1993-05-27 | dkw  | Modellkatalog-Varianten (U08)    *
004000*         |            |      | CALL "DIQMDL0M" eingebaut,       *
004100*         |            |      | Change DIQ-0114                  *
004200* B.01.00 | 1994-01-11 | rkl  | Laufbericht RUN-REPORT auf       *
004300*         |            |     | DIQCTR0C umgestellt (Ticket 2201) *
004400* B.02.00 | 1994-06-30 | hmb  | Lackfarben-Dreistufenmodus (U13) *
004500*         |            |      | ergaenzt                         *
004600* B.03.00 | 1996-09-17 | rkl  | Pruefstrecke U18 auf 13 Regeln   *
004700*         |            |      | erweitert (Ticket 3390)          *
004800* C.00.00 | 1997-04-02 | hmb  | MAX-LST-RECS von 3000 auf 5000   *
004900*         |            |      | angehoben, Bestand war gewachsen *
005000* C.01.00 | 1998-11-30 | dkw  | JAHRHUNDERTWECHSEL: Baujahr      *
005100*         |            |      | grenze bleibt 1990, keine Logik  *
005200*         |            |      | mit zweistelligem Jahr im Modul, *
005300*         |            |      | Pruefung schadlos (Y2K, Chg 9)   *
005400* C.02.00 | 1998-12-02 | dkw  | Regressionstest nach Y2K-Aend-   *
005500*         |            |      | erung wiederholt, keine Befunde  *
005600*----------------------------------------------------------------*
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     C01 IS TOP-OF-FORM
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                      " .,;-_!$%&/=*+".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT RAW-LISTINGS    ASSIGN TO "RAWLST"
007300                             ORGANIZATION IS RECORD SEQUENTIAL
007400                             FILE STATUS IS FILE-STATUS.
007500     SELECT MODEL-DRIVE     ASSIGN TO "MDLDRV"
007600                             ORGANIZATION IS RECORD SEQUENTIAL
007700                             FILE STATUS IS FILE-STATUS.
007800     SELECT MODEL-CATALOG   ASSIGN TO "MODCAT"
007900                             ORGANIZATION IS RECORD SEQUENTIAL
008000                             FILE STATUS IS FILE-STATUS.
008100     SELECT MFG-LIST        ASSIGN TO "MFGLST"
008200                             ORGANIZATION IS RECORD SEQUENTIAL
008300                             FILE STATUS IS FILE-STATUS.
008400     SELECT CLEAN-LISTINGS  ASSIGN TO "CLNLST"
008500                             ORGANIZATION IS RECORD SEQUENTIAL
008600                             FILE STATUS IS FILE-STATUS.
008700     SELECT RUN-REPORT      ASSIGN TO "RUNRPT"
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS IS FILE-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  RAW-LISTINGS
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 296 CHARACTERS.
009600     COPY    DIQLST0C.
009700
009800 FD  MODEL-DRIVE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 53 CHARACTERS.
010100     COPY    DIQMDR0C.
010200
010300 FD  MODEL-CATALOG
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 50 CHARACTERS.
010600     COPY    DIQCAT0C.
010700
010800 FD  MFG-LIST
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 20 CHARACTERS.
011100     COPY    DIQMFG0C.
011200
011300 FD  CLEAN-LISTINGS
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 314 CHARACTERS.
011600     COPY    DIQCLR0C.
011700
011800 FD  RUN-REPORT
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS.
012100 01  RPT-LINE                PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012400*--------------------------------------------------------------*
012500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
012600*--------------------------------------------------------------*
012700 01          COMP-FELDER.
012800     05      C4-ANZ              PIC S9(04) COMP.
012900     05      C4-COUNT            PIC S9(04) COMP.
013000     05      C4-ROW              PIC S9(04) COMP.
013100     05      C4-ROW2             PIC S9(04) COMP.
013200     05      C4-REF              PIC S9(04) COMP.
013300     05      C4-DIST             PIC S9(04) COMP.
013400     05      C4-DIST2            PIC S9(04) COMP.
013500     05      C4-I1               PIC S9(04) COMP.
013600     05      C4-I2               PIC S9(04) COMP.
013700     05      C4-I3               PIC S9(04) COMP.
013800     05      C4-PTR              PIC S9(04) COMP.
013900     05      C4-LEN              PIC S9(04) COMP.
014000     05      C4-VARLEN           PIC S9(04) COMP.
014100     05      C4-NEEDLEN          PIC S9(04) COMP.
014200     05      C4-CNT              PIC S9(04) COMP.
014300     05      C4-BESTCNT          PIC S9(04) COMP.
014400     05      C4-BESTDIST         PIC S9(04) COMP.
014500     05      C4-REMSTART         PIC S9(04) COMP.
014600     05      C4-REMLEN           PIC S9(04) COMP.
014700     05      C4-TOTAL-IN         PIC S9(04) COMP.
014800     05      C4-TOTAL-OUT        PIC S9(04) COMP.
014900     05      C4-IDX              PIC S9(04) COMP.
015000
015100*--------------------------------------------------------------*
015200* Display-Felder: Praefix D                                    *
015300*--------------------------------------------------------------*
015400 01          DISPLAY-FELDER.
015500     05      D-NUM4              PIC 9(04).
015600     05      D-RPT-NUM           PIC ZZZ,ZZZ,ZZ9.
015700
015800*--------------------------------------------------------------*
015900* Felder mit konstantem Inhalt: Praefix K                      *
016000*--------------------------------------------------------------*
016100 01          KONSTANTE-FELDER.
016200     05      K-MODUL             PIC X(08) VALUE "DIQCLN0O".
016300     05      K-MAX-LST-RECS      PIC S9(04) COMP VALUE 5000.
016400     05      K-MAX-MDR-RECS      PIC S9(04) COMP VALUE 3000.
016500     05      K-MAX-MFG-RECS      PIC S9(04) COMP VALUE 200.
016600     05      K-MIN-MODEL-FREQ    PIC S9(04) COMP VALUE 10.
016700     05      K-MIN-YEAR          PIC 9(04)       VALUE 1990.
016800     05      K-MIN-PRICE         PIC S9(07) COMP VALUE 500.
016900     05      K-MAX-PRICE         PIC S9(07) COMP VALUE 300000.
017000     05      K-MAX-ODOMETER      PIC S9(07) COMP VALUE 500000.
017100
017200*----------------------------------------------------------------*
017300* Conditional-Felder                                             *
017400*----------------------------------------------------------------*
017500 01          SCHALTER.
017600     05      FILE-STATUS         PIC X(02).
017700          88 FILE-OK                         VALUE "00".
017800          88 FILE-EOF                        VALUE "10".
017900          88 FILE-NOK                        VALUE "01" THRU "09"
018000                                                "11" THRU "99".
018100
018200     05      PRG-STATUS          PIC 9       VALUE ZERO.
018300          88 PRG-OK                          VALUE ZERO.
018400          88 PRG-ABBRUCH                     VALUE 2.
018500
018600     05      SEARCH-FLAG        PIC 9          VALUE ZERO.
018700          88 W-NOT-FOUND                       VALUE ZERO.
018800          88 W-FOUND                           VALUE 1.
018900
019000     05      MATCH-FLAG         PIC 9          VALUE ZERO.
019100          88  MATCH-NOT-FOUND                  VALUE ZERO.
019200          88  MATCH-FOUND                      VALUE 1.
019300
019400     05      SEP-FLAG           PIC 9          VALUE ZERO.
019500          88  LAST-WAS-SPACE                   VALUE 1.
019600          88  LAST-NOT-SPACE                   VALUE ZERO.
019700
019800*--------------------------------------------------------------*
019900* weitere Arbeitsfelder                                        *
020000*--------------------------------------------------------------*
020100 01          WORK-FELDER.
020200     05      W-RAW-TEXT          PIC X(50)   VALUE SPACES.
020300     05      W-CH                PIC X(01)   VALUE SPACE.
020400     05      W-NORM              PIC X(50)   VALUE SPACES.
020500     05      W-NOSPACE           PIC X(50)   VALUE SPACES.
020600     05      W-VARIANT           PIC X(50)   VALUE SPACES.
020700     05      W-BESTCOLOR         PIC X(10)   VALUE SPACES.
020800
020900 01          W-NORM-VIEW REDEFINES W-NORM.
021000     05      WN-CHAR             PIC X(01) OCCURS 50 TIMES.
021100 01          W-NOSPACE-VIEW REDEFINES W-NOSPACE.
021200     05      WS-CHAR             PIC X(01) OCCURS 50 TIMES.
021300
021400*--------------------------------------------------------------*
021500* Trennzeichen, die beim Normalisieren zu genau einem           *
021600* Leerzeichen zusammengefasst werden (U08)                      *
021700*--------------------------------------------------------------*
021800 01          SEPARATOR-VALUES.
021900     05      FILLER              PIC X(01) VALUE " ".
022000     05      FILLER              PIC X(01) VALUE "-".
022100     05      FILLER              PIC X(01) VALUE "_".
022200 01          SEPARATOR-LIST REDEFINES SEPARATOR-VALUES.
022300     05      SEP-ENTRY           PIC X(01) OCCURS 3 TIMES.
022400
022500*--------------------------------------------------------------*
022600* Satzzeichen, die beim Normalisieren ersatzlos entfernt        *
022700* werden (U08)                                                  *
022800*--------------------------------------------------------------*
022900 01          PUNCT-VALUES.
023000     05      FILLER              PIC X(01) VALUE ".".
023100     05      FILLER              PIC X(01) VALUE ",".
023200     05      FILLER              PIC X(01) VALUE "'".
023300     05      FILLER              PIC X(01) VALUE "!".
023400     05      FILLER              PIC X(01) VALUE "?".
023500     05      FILLER              PIC X(01) VALUE "&".
023600     05      FILLER              PIC X(01) VALUE "(".
023700     05      FILLER              PIC X(01) VALUE ")".
023800     05      FILLER              PIC X(01) VALUE "/".
023900     05      FILLER              PIC X(01) VALUE ":".
024000 01          PUNCT-LIST REDEFINES PUNCT-VALUES.
024100     05      PUNCT-ENTRY         PIC X(01) OCCURS 10 TIMES.
024200
024300*--------------------------------------------------------------*
024400* Genehmigte Herstellerliste fuer Pruefstrecke U18 Regel 7      *
024500*--------------------------------------------------------------*
024600 01          APPROVED-MFG-VALUES.
024700     05      FILLER              PIC X(20) VALUE "acura".
024800     05      FILLER              PIC X(20) VALUE "alfa-romeo".
024900     05      FILLER              PIC X(20) VALUE "am-general".
025000     05      FILLER              PIC X(20) VALUE "amc".
025100     05      FILLER              PIC X(20) VALUE "audi".
025200     05      FILLER              PIC X(20) VALUE "bentley".
025300     05      FILLER              PIC X(20) VALUE "bmw".
025400     05      FILLER              PIC X(20) VALUE "buick".
025500     05      FILLER              PIC X(20) VALUE "cadillac".
025600     05      FILLER              PIC X(20) VALUE "chevrolet".
025700     05      FILLER              PIC X(20) VALUE "chrysler".
025800     05      FILLER              PIC X(20) VALUE "dodge".
025900     05      FILLER              PIC X(20) VALUE "eagle".
026000     05      FILLER              PIC X(20) VALUE "ferrari".
026100     05      FILLER              PIC X(20) VALUE "fiat".
026200     05      FILLER              PIC X(20) VALUE "ford".
026300     05      FILLER              PIC X(20) VALUE "freightliner".
026400     05      FILLER              PIC X(20) VALUE "geo".
026500     05      FILLER              PIC X(20) VALUE "gmc".
026600     05      FILLER              PIC X(20) VALUE "hino".
026700     05      FILLER              PIC X(20) VALUE "honda".
026800     05      FILLER              PIC X(20) VALUE "hyundai".
026900     05      FILLER              PIC X(20) VALUE "infiniti".
027000     05      FILLER              PIC X(20) VALUE "international".
027100     05      FILLER              PIC X(20) VALUE "isuzu".
027200     05      FILLER              PIC X(20) VALUE "jaguar".
027300     05      FILLER              PIC X(20) VALUE "jeep".
027400     05      FILLER              PIC X(20) VALUE "kaiser".
027500     05      FILLER              PIC X(20) VALUE "kenworth".
027600     05      FILLER              PIC X(20) VALUE "kia".
027700     05      FILLER              PIC X(20) VALUE "lamborghini".
027800     05      FILLER              PIC X(20) VALUE "land-rover".
027900     05      FILLER              PIC X(20) VALUE "lexus".
028000     05      FILLER              PIC X(20) VALUE "lincoln".
028100     05      FILLER              PIC X(20) VALUE "lotus".
028200     05      FILLER              PIC X(20) VALUE "maserati".
028300     05      FILLER              PIC X(20) VALUE "mazda".
028400     05      FILLER              PIC X(20) VALUE "mclaren".
028500     05      FILLER              PIC X(20) VALUE "mercedes-benz".
028600     05      FILLER              PIC X(20) VALUE "mercury".
028700     05      FILLER              PIC X(20) VALUE "mg".
028800     05      FILLER              PIC X(20) VALUE "mini".
028900     05      FILLER              PIC X(20) VALUE "mitsubishi".
029000     05      FILLER              PIC X(20) VALUE "nash".
029100     05      FILLER              PIC X(20) VALUE "nissan".
029200     05      FILLER              PIC X(20) VALUE "oldsmobile".
029300     05      FILLER              PIC X(20) VALUE "packard".
029400     05      FILLER              PIC X(20) VALUE "peterbilt".
029500     05      FILLER              PIC X(20) VALUE "plymouth".
029600     05      FILLER              PIC X(20) VALUE "polaris".
029700     05      FILLER              PIC X(20) VALUE "pontiac".
029800     05      FILLER              PIC X(20) VALUE "porsche".
029900     05      FILLER              PIC X(20) VALUE "ram".
030000     05      FILLER              PIC X(20) VALUE "rolls-royce".
030100     05      FILLER              PIC X(20) VALUE "saab".
030200     05      FILLER              PIC X(20) VALUE "saturn".
030300     05      FILLER              PIC X(20) VALUE "smart".
030400     05      FILLER              PIC X(20) VALUE "sterling".
030500     05      FILLER              PIC X(20) VALUE "studebaker".
030600     05      FILLER              PIC X(20) VALUE "subaru".
030700     05      FILLER              PIC X(20) VALUE "suzuki".
030800     05      FILLER              PIC X(20) VALUE "tesla".
030900     05      FILLER              PIC X(20) VALUE "toyota".
031000     05      FILLER              PIC X(20) VALUE "triumph".
031100     05      FILLER              PIC X(20) VALUE "volkswagen".
031200     05      FILLER              PIC X(20) VALUE "volvo".
031300     05      FILLER              PIC X(20) VALUE "vpg".
031400     05      FILLER              PIC X(20) VALUE "western-star".
031500     05      FILLER              PIC X(20) VALUE "willys".
031600     05      FILLER              PIC X(20) VALUE "edsel".
031700     05      FILLER              PIC X(20) VALUE "genesis".
031800     05      FILLER              PIC X(20) VALUE "datsun".
031900 01          APPROVED-MFG-LIST REDEFINES APPROVED-MFG-VALUES.
032000     05      APM-ENTRY           PIC X(20) OCCURS 69 TIMES.
032100
032200*--------------------------------------------------------------*
032300* Gueltige Werte fuer Pruefstrecke U18 -- Titel, Kraftstoff,   *
032400* Karosserieform, Lackfarbe                                     *
032500*--------------------------------------------------------------*
032600 01          TITLE-STATUS-VALUES.
032700     05      FILLER              PIC X(10) VALUE "clean".
032800     05      FILLER              PIC X(10) VALUE "rebuilt".
032900     05      FILLER              PIC X(10) VALUE "missing".
033000     05      FILLER              PIC X(10) VALUE "salvage".
033100     05      FILLER              PIC X(10) VALUE "lien".
033200     05      FILLER              PIC X(10) VALUE "parts only".
033300 01          TITLE-STATUS-LIST REDEFINES TITLE-STATUS-VALUES.
033400     05      TSV-ENTRY           PIC X(10) OCCURS 6 TIMES.
033500
033600 01          TYPE-VALID-VALUES.
033700     05      FILLER              PIC X(12) VALUE "sedan".
033800     05      FILLER              PIC X(12) VALUE "suv".
033900     05      FILLER              PIC X(12) VALUE "pickup".
034000     05      FILLER              PIC X(12) VALUE "truck".
034100     05      FILLER              PIC X(12) VALUE "other".
034200     05      FILLER              PIC X(12) VALUE "coupe".
034300     05      FILLER              PIC X(12) VALUE "hatchback".
034400     05      FILLER              PIC X(12) VALUE "wagon".
034500     05      FILLER              PIC X(12) VALUE "van".
034600     05      FILLER              PIC X(12) VALUE "convertible".
034700     05      FILLER              PIC X(12) VALUE "minivan".
034800     05      FILLER              PIC X(12) VALUE "bus".
034900     05      FILLER              PIC X(12) VALUE "offroad".
035000 01          TYPE-VALID-LIST REDEFINES TYPE-VALID-VALUES.
035100     05      TYV-ENTRY           PIC X(12) OCCURS 13 TIMES.
035200
035300 01          PAINT-VALID-VALUES.
035400     05      FILLER              PIC X(10) VALUE "white".
035500     05      FILLER              PIC X(10) VALUE "black".
035600     05      FILLER              PIC X(10) VALUE "silver".
035700     05      FILLER              PIC X(10) VALUE "blue".
035800     05      FILLER              PIC X(10) VALUE "red".
035900     05      FILLER              PIC X(10) VALUE "grey".
036000     05      FILLER              PIC X(10) VALUE "green".
036100     05      FILLER              PIC X(10) VALUE "brown".
036200     05      FILLER              PIC X(10) VALUE "custom".
036300     05      FILLER              PIC X(10) VALUE "orange".
036400     05      FILLER              PIC X(10) VALUE "yellow".
036500     05      FILLER              PIC X(10) VALUE "purple".
036600 01          PAINT-VALID-LIST REDEFINES PAINT-VALID-VALUES.
036700     05      PTV-ENTRY           PIC X(10) OCCURS 12 TIMES.
036800
036900*--------------------------------------------------------------*
037000* Zaehlerblock fuer den Laufbericht (Schritt U19)              *
037100*--------------------------------------------------------------*
037200     COPY    DIQCTR0C.
037300
037400*--------------------------------------------------------------*
037500* Arbeitstabelle des kompletten Rohbestands -- ein Eintrag je  *
037600* Anzeige, wird durch die gesamte Bereinigungsstrecke mutiert;  *
037700* verworfene Saetze werden ueber WL-DELETED markiert, nicht     *
037800* physisch aus der Tabelle entfernt                             *
037900*--------------------------------------------------------------*
038000 01          WT-LISTING-TABLE.
038100     05      WT-LST-COUNT        PIC S9(04) COMP VALUE ZERO.
038200     05      WT-LST-ENTRY OCCURS 5000 TIMES.
038300         10  WL-DELETED          PIC 9           VALUE ZERO.
038400             88  WL-IS-DELETED                   VALUE 1.
038500             88  WL-IS-ACTIVE                    VALUE 0.
038600         10  WL-ID               PIC 9(10).
038700         10  WL-PRICE            PIC 9(07).
038800         10  WL-YEAR             PIC 9(04).
038900         10  WL-MANUFACTURER     PIC X(20).
039000         10  WL-MODEL            PIC X(50).
039100         10  WL-FUEL             PIC X(10).
039200         10  WL-ODOMETER         PIC 9(07).
039300         10  WL-TITLE-STATUS     PIC X(10).
039400         10  WL-TRANSMISSION     PIC X(10).
039500         10  WL-DRIVE            PIC X(20).
039600         10  WL-TYPE             PIC X(12).
039700         10  WL-PAINT-COLOR      PIC X(10).
039800         10  WL-STATE            PIC X(02).
039900         10  WL-LAT              PIC S9(03)V9(04).
040000         10  WL-LONG             PIC S9(03)V9(04).
040100         10  WL-DESCRIPTION      PIC X(100).
040200         10  WL-CENSUS-REGION    PIC X(18).
040300
040400*--------------------------------------------------------------*
040500* Referenztabelle Modell -> Antrieb (U06), aus MODEL-DRIVE     *
040600*--------------------------------------------------------------*
040700 01          WT-MDLDRV-TABLE.
040800     05      WT-MDR-COUNT        PIC S9(04) COMP VALUE ZERO.
040900     05      WT-MDR-ENTRY OCCURS 3000 TIMES.
041000         10  WTM-MODEL           PIC X(50).
041100         10  WTM-DRIVE           PIC X(03).
041200
041300*--------------------------------------------------------------*
041400* Herstellertabelle (U01, U12-Referenz) -- EXTERNAL, gemeinsam  *
041500* mit DIQPRS0M genutzt                                          *
041600*--------------------------------------------------------------*
041700 01          WT-MFGLST-TABLE IS EXTERNAL.
041800     05      WT-MFGLST-COUNT     PIC S9(04) COMP.
041900     05      WT-MFGLST-ENTRY     PIC X(20) OCCURS 100 TIMES.
042000
042100*--------------------------------------------------------------*
042200* Aufbereiteter Modellkatalog mit Schreibvarianten (U08) --     *
042300* EXTERNAL, gemeinsam mit DIQMDL0M genutzt                      *
042400*--------------------------------------------------------------*
042500 01          WT-CATALOG-TABLE IS EXTERNAL.
042600     05      WT-CAT-COUNT        PIC S9(04) COMP.
042700     05      WT-CAT-ENTRY OCCURS 800 TIMES.
042800         10  WTC-VARIATION       PIC X(30).
042900         10  WTC-VARLEN          PIC S9(04) COMP.
043000         10  WTC-MANUFACTURER    PIC X(20).
043100         10  WTC-MODEL           PIC X(30).
043200
043300*--------------------------------------------------------------*
043400* Verteiltabelle fuer Haeufigkeits- und Modus-Ermittlung        *
043500* (U09/U18-10 Modellhaeufigkeit, U10 Typ-Modus, U13 Farb-Modus) *
043600*--------------------------------------------------------------*
043700 01          WT-DIST-TABLE.
043800     05      WT-DIST-COUNT       PIC S9(04) COMP VALUE ZERO.
043900     05      WT-DIST-ENTRY OCCURS 500 TIMES.
044000         10  WD-KEY              PIC X(50).
044100         10  WD-KEY2             PIC X(20).
044200         10  WD-VALUE            PIC X(12).
044300         10  WD-COUNT            PIC S9(04) COMP.
044400
044500*--------------------------------------------------------------*
044600* Rohwerte aus MODEL-CATALOG vor Aufbau der Schreibvarianten    *
044700* (U08, siehe B045-BUILD-CATALOG-VARIATIONS)                    *
044800*--------------------------------------------------------------*
044900 01          WT-CATRAW-TABLE.
045000     05      WT-CR-COUNT         PIC S9(04) COMP VALUE ZERO.
045100     05      WT-CR-ENTRY OCCURS 300 TIMES.
045200         10  CR-MANUFACTURER     PIC X(20).
045300         10  CR-MODEL            PIC X(30).
045400
045500*--------------------------------------------------------------*
045600* Uebergabebloecke an die Extraktions- und Kanonisierungs-      *
045700* Untermodule                                                   *
045800*--------------------------------------------------------------*
045900     COPY    DIQLNK0C
046000             REPLACING ==LINK-== BY ==PRS-==.
046100     COPY    DIQMLK0C
046200             REPLACING ==LINK-== BY ==MDL-==.
046300
046400*--------------------------------------------------------------*
046500* Schattenkopie der urspruenglichen Lackfarbe vor dem           *
046600* Dreistufen-Modusfuellen (U13) -- verhindert, dass ein bereits  *
046700* gefuellter Satz die Modus-Ermittlung nachfolgender Saetze      *
046800* verfaelscht                                                    *
046900*--------------------------------------------------------------*
047000 01          WT-PAINT-SNAPSHOT.
047100     05      WT-PS-ENTRY         PIC X(10) OCCURS 5000 TIMES.
047200
047300 PROCEDURE DIVISION.
047400
047500*================================================================*
047600* A100 -- Ablaufsteuerung                                        *
047700*================================================================*
047800 A100-STEUERUNG SECTION.
047900 A100-00.
048000     IF SHOW-VERSION
048100        DISPLAY K-MODUL " " WHEN-COMPILED OF DIQCLN0O
048200     END-IF.
048300     PERFORM B000-VORLAUF THRU B000-EXIT.
048400     IF PRG-ABBRUCH
048500        GO TO A100-90
048600     END-IF.
048700     PERFORM B010-LOAD-RAW-LISTINGS THRU B010-EXIT.
048800     PERFORM B020-LOAD-MODEL-DRIVE THRU B020-EXIT.
048900     PERFORM B030-LOAD-MODEL-CATALOG THRU B030-EXIT.
049000     PERFORM B040-LOAD-MFG-LIST THRU B040-EXIT.
049100     PERFORM B045-BUILD-CATALOG-VARIATIONS THRU B045-EXIT.
049200     PERFORM B200-EXTRACT-SECTION THRU B200-EXIT.
049300     PERFORM B220-DROP-INCOMPLETE THRU B220-EXIT.
049400     PERFORM B230-TITLE-STATUS-FILL THRU B230-EXIT.
049500     PERFORM B240-TRANSMISSION-FILL THRU B240-EXIT.
049600     PERFORM B241-TRANSMISSION-COLLAPSE THRU B241-EXIT.
049700     PERFORM B250-DRIVE-STANDARDIZE THRU B250-EXIT.
049800     PERFORM B260-DRIVE-FROM-REFERENCE THRU B260-EXIT.
049900     PERFORM B270-MODEL-PRUNE THRU B270-EXIT.
050000     PERFORM B280-MODEL-CANON THRU B280-EXIT.
050100     MOVE "U09 MODEL FREQUENCY FILTER" TO STEP-TITLE.
050200     PERFORM B290-MODEL-FREQUENCY THRU B290-EXIT.
050300     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
050400     PERFORM B300-DROP-NA-DRIVE THRU B300-EXIT.
050500     PERFORM B301-MINIVAN-REPLACE THRU B301-EXIT.
050600     PERFORM B302-TYPE-FROM-MODE THRU B302-EXIT.
050700     PERFORM B303-DROP-NA-TYPE THRU B303-EXIT.
050800     PERFORM B310-DRIVE-FROM-TYPE THRU B310-EXIT.
050900     PERFORM B320-MANUFACTURER-STD THRU B320-EXIT.
051000     PERFORM B330-PAINT-FILL THRU B330-EXIT.
051100     PERFORM B340-CENSUS-REGION THRU B340-EXIT.
051200     PERFORM B350-PRICE-CLEAN THRU B350-EXIT.
051300     PERFORM B360-FUEL-COLLAPSE THRU B360-EXIT.
051400     PERFORM B370-ODOMETER-CLEAN THRU B370-EXIT.
051500     PERFORM B400-VALIDATE THRU B400-EXIT.
051600     PERFORM B900-WRITE-OUTPUT THRU B900-EXIT.
051700     PERFORM R200-PRINT-FINAL-SUMMARY THRU R200-EXIT.
051800 A100-90.
051900     PERFORM B090-ENDE THRU B090-EXIT.
052000     STOP RUN.
052100
052200*================================================================*
052300* B000 -- Vorlauf: Dateien oeffnen, Zaehler/Tabellen init.       *
052400*================================================================*
052500 B000-VORLAUF SECTION.
052600 B000-00.
052700     PERFORM C000-INIT THRU C000-EXIT.
052800     OPEN INPUT  RAW-LISTINGS.
052900     IF NOT FILE-OK
053000        DISPLAY K-MODUL "-E01 OPEN RAW-LISTINGS " FILE-STATUS
053100        SET PRG-ABBRUCH TO TRUE
053200        GO TO B000-EXIT
053300     END-IF.
053400     OPEN INPUT  MODEL-DRIVE.
053500     IF NOT FILE-OK
053600        DISPLAY K-MODUL "-E02 OPEN MODEL-DRIVE " FILE-STATUS
053700        SET PRG-ABBRUCH TO TRUE
053800        GO TO B000-EXIT
053900     END-IF.
054000     OPEN INPUT  MODEL-CATALOG.
054100     IF NOT FILE-OK
054200        DISPLAY K-MODUL "-E03 OPEN MODEL-CATALOG " FILE-STATUS
054300        SET PRG-ABBRUCH TO TRUE
054400        GO TO B000-EXIT
054500     END-IF.
054600     OPEN INPUT  MFG-LIST.
054700     IF NOT FILE-OK
054800        DISPLAY K-MODUL "-E04 OPEN MFG-LIST " FILE-STATUS
054900        SET PRG-ABBRUCH TO TRUE
055000        GO TO B000-EXIT
055100     END-IF.
055200     OPEN OUTPUT CLEAN-LISTINGS.
055300     OPEN OUTPUT RUN-REPORT.
055400 B000-EXIT.
055500     EXIT.
055600
055700*================================================================*
055800* C000 -- Anfangswerte setzen                                    *
055900*================================================================*
056000 C000-INIT SECTION.
056100 C000-00.
056200     MOVE ZERO TO WT-LST-COUNT WT-MDR-COUNT WT-CR-COUNT
056300                  WT-MFGLST-COUNT WT-CAT-COUNT WT-DIST-COUNT.
056400     SET PRG-OK TO TRUE.
056500 C000-EXIT.
056600     EXIT.
056700
056800*================================================================*
056900* B010 -- Rohbestand RAW-LISTINGS vollstaendig in die            *
057000*         Arbeitstabelle WT-LISTING-TABLE einlesen (Schritt 1    *
057100*         des Verarbeitungsablaufs)                              *
057200*================================================================*
057300 B010-LOAD-RAW-LISTINGS SECTION.
057400 B010-00.
057500     MOVE "READ RAW-LISTINGS" TO STEP-TITLE.
057600     MOVE ZERO TO STEP-ROWS-IN STEP-ROWS-DROPPED
057700                  STEP-VALUES-FILLED STEP-VALUES-CHANGED.
057800     READ RAW-LISTINGS
057900          AT END SET FILE-EOF TO TRUE
058000     END-READ.
058100     PERFORM B011-STORE-ROW THRU B011-EXIT
058200             UNTIL FILE-EOF.
058300     MOVE WT-LST-COUNT TO STEP-ROWS-IN C4-TOTAL-IN.
058400     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
058500     GO TO B010-EXIT.
058600 B011-STORE-ROW.
058700     ADD 1 TO WT-LST-COUNT.
058800     MOVE LST-ID TO WL-ID (WT-LST-COUNT).
058900     MOVE LST-PRICE TO WL-PRICE (WT-LST-COUNT).
059000     MOVE LST-YEAR TO WL-YEAR (WT-LST-COUNT).
059100     MOVE LST-MANUFACTURER TO WL-MANUFACTURER (WT-LST-COUNT).
059200     MOVE LST-MODEL TO WL-MODEL (WT-LST-COUNT).
059300     MOVE LST-FUEL TO WL-FUEL (WT-LST-COUNT).
059400     MOVE LST-ODOMETER TO WL-ODOMETER (WT-LST-COUNT).
059500     MOVE LST-TITLE-STATUS TO WL-TITLE-STATUS (WT-LST-COUNT).
059600     MOVE LST-TRANSMISSION TO WL-TRANSMISSION (WT-LST-COUNT).
059700     MOVE LST-DRIVE TO WL-DRIVE (WT-LST-COUNT).
059800     MOVE LST-TYPE TO WL-TYPE (WT-LST-COUNT).
059900     MOVE LST-PAINT-COLOR TO WL-PAINT-COLOR (WT-LST-COUNT).
060000     MOVE LST-STATE TO WL-STATE (WT-LST-COUNT).
060100*                                 fehlende Koordinaten kommen als
060200*                                 HIGH-VALUES oder Leerfeld an (s.
060300*                                 DIQLST0C) -- hier auf internen
060400*                                 ZERO-Kennwert umgesetzt
060500     IF LST-COORDS-BYTES = HIGH-VALUES
060600     OR LST-COORDS-BYTES = SPACES
060700        MOVE ZERO TO WL-LAT  (WT-LST-COUNT)
060800                     WL-LONG (WT-LST-COUNT)
060900     ELSE
061000        MOVE LST-LAT  TO WL-LAT  (WT-LST-COUNT)
061100        MOVE LST-LONG TO WL-LONG (WT-LST-COUNT)
061200     END-IF.
061300     MOVE LST-DESCRIPTION TO WL-DESCRIPTION (WT-LST-COUNT).
061400     MOVE SPACES TO WL-CENSUS-REGION (WT-LST-COUNT).
061500     SET WL-IS-ACTIVE (WT-LST-COUNT) TO TRUE.
061600     IF WT-LST-COUNT < K-MAX-LST-RECS
061700        READ RAW-LISTINGS
061800             AT END SET FILE-EOF TO TRUE
061900        END-READ
062000     ELSE
062100        SET FILE-EOF TO TRUE
062200     END-IF.
062300 B011-EXIT.
062400     EXIT.
062500 B010-EXIT.
062600     EXIT.
062700
062800*================================================================*
062900* B020 -- Referenzbestand MODEL-DRIVE laden (Schritt 2)          *
063000*================================================================*
063100 B020-LOAD-MODEL-DRIVE SECTION.
063200 B020-00.
063300     READ MODEL-DRIVE
063400          AT END SET FILE-EOF TO TRUE
063500     END-READ.
063600     IF NOT FILE-EOF
063700        PERFORM B021-STORE-MDR THRU B021-EXIT
063800                UNTIL FILE-EOF
063900     END-IF.
064000     SET FILE-OK TO TRUE.
064100     GO TO B020-EXIT.
064200 B021-STORE-MDR.
064300     ADD 1 TO WT-MDR-COUNT.
064400     MOVE MDR-MODEL TO WTM-MODEL (WT-MDR-COUNT).
064500     MOVE MDR-DRIVE TO WTM-DRIVE (WT-MDR-COUNT).
064600     IF WT-MDR-COUNT < K-MAX-MDR-RECS
064700        READ MODEL-DRIVE
064800             AT END SET FILE-EOF TO TRUE
064900        END-READ
065000     ELSE
065100        SET FILE-EOF TO TRUE
065200     END-IF.
065300 B021-EXIT.
065400     EXIT.
065500 B020-EXIT.
065600     EXIT.
065700
065800*================================================================*
065900* B030 -- Referenzbestand MODEL-CATALOG laden (Schritt 2) --     *
066000*         zunaechst unverarbeitet in WT-CATRAW-TABLE, die        *
066100*         Schreibvarianten entstehen erst in B045                *
066200*================================================================*
066300 B030-LOAD-MODEL-CATALOG SECTION.
066400 B030-00.
066500     SET FILE-OK TO TRUE.
066600     READ MODEL-CATALOG
066700          AT END SET FILE-EOF TO TRUE
066800     END-READ.
066900     IF NOT FILE-EOF
067000        PERFORM B031-STORE-CAT THRU B031-EXIT
067100                UNTIL FILE-EOF
067200     END-IF.
067300     SET FILE-OK TO TRUE.
067400     GO TO B030-EXIT.
067500 B031-STORE-CAT.
067600     ADD 1 TO WT-CR-COUNT.
067700     MOVE CAT-MANUFACTURER TO CR-MANUFACTURER (WT-CR-COUNT).
067800     MOVE CAT-MODEL        TO CR-MODEL        (WT-CR-COUNT).
067900     IF WT-CR-COUNT < 300
068000        READ MODEL-CATALOG
068100             AT END SET FILE-EOF TO TRUE
068200        END-READ
068300     ELSE
068400        SET FILE-EOF TO TRUE
068500     END-IF.
068600 B031-EXIT.
068700     EXIT.
068800 B030-EXIT.
068900     EXIT.
069000
069100*================================================================*
069200* B040 -- Referenzbestand MFG-LIST laden (Schritt 2); die        *
069300*         Tabelle WT-MFGLST-TABLE ist EXTERNAL und wird von      *
069400*         DIQPRS0M fuer U01 Regel Hersteller ebenfalls genutzt   *
069500*================================================================*
069600 B040-LOAD-MFG-LIST SECTION.
069700 B040-00.
069800     SET FILE-OK TO TRUE.
069900     READ MFG-LIST
070000          AT END SET FILE-EOF TO TRUE
070100     END-READ.
070200     IF NOT FILE-EOF
070300        PERFORM B041-STORE-MFG THRU B041-EXIT
070400                UNTIL FILE-EOF
070500     END-IF.
070600     SET FILE-OK TO TRUE.
070700     GO TO B040-EXIT.
070800 B041-STORE-MFG.
070900     ADD 1 TO WT-MFGLST-COUNT.
071000     MOVE MFG-NAME TO WT-MFGLST-ENTRY (WT-MFGLST-COUNT).
071100     IF WT-MFGLST-COUNT < K-MAX-MFG-RECS
071200        READ MFG-LIST
071300             AT END SET FILE-EOF TO TRUE
071400        END-READ
071500     ELSE
071600        SET FILE-EOF TO TRUE
071700     END-IF.
071800 B041-EXIT.
071900     EXIT.
072000 B040-EXIT.
072100     EXIT.
072200
072300*================================================================*
072400* B045 -- aus dem rohen Modellkatalog (WT-CATRAW-TABLE) die      *
072500*         Schreibvarianten-Tabelle WT-CATALOG-TABLE aufbauen     *
072600*         (U08): Grundform, Form ohne Leerzeichen/Bindestrich,   *
072700*      Form mit Bindestrich bzw. Leerzeichen an einem Buchstabe- *
072800*         Ziffer-Uebergang (z.B. "f150" <-> "f-150" <-> "f 150") *
072900*================================================================*
073000 B045-BUILD-CATALOG-VARIATIONS SECTION.
073100 B045-00.
073200     MOVE ZERO TO WT-CAT-COUNT.
073300     MOVE 1 TO C4-ROW.
073400     PERFORM B046-ONE-CATALOG-ROW THRU B046-EXIT
073500             VARYING C4-ROW FROM 1 BY 1
073600             UNTIL C4-ROW > WT-CR-COUNT.
073700     GO TO B045-EXIT.
073800 B046-ONE-CATALOG-ROW.
073900     MOVE CR-MODEL (C4-ROW) TO W-RAW-TEXT.
074000     PERFORM C050-NORMALIZE-TEXT THRU C050-EXIT.
074100*  ---- Variante 1: Grundform, normalisiert ----------------------
074200     PERFORM B047-ADD-VARIANT THRU B047-EXIT.
074300*    ---- Variante 2: ohne Leerzeichen/Bindestrich ---------------
074400     MOVE SPACES TO W-NOSPACE.
074500     MOVE 0 TO C4-NEEDLEN.
074600     MOVE 1 TO C4-I1.
074700     PERFORM B048-SQUEEZE-CHAR THRU B048-EXIT
074800             VARYING C4-I1 FROM 1 BY 1
074900             UNTIL C4-I1 > 50.
075000     MOVE W-NOSPACE TO W-NORM.
075100     MOVE C4-NEEDLEN TO C4-VARLEN.
075200     PERFORM B047-ADD-VARIANT THRU B047-EXIT.
075300* ---- Variante 3/4: Bindestrich bzw. Leerzeichen an einem -------
075400*       Buchstabe-Ziffer-Uebergang in der Grundform einfuegen ----
075500     MOVE CR-MODEL (C4-ROW) TO W-RAW-TEXT.
075600     PERFORM C050-NORMALIZE-TEXT THRU C050-EXIT.
075700     PERFORM B049-LETTER-DIGIT-SPLIT THRU B049-EXIT.
075800 B046-EXIT.
075900     EXIT.
076000 B047-ADD-VARIANT.
076100     IF WT-CAT-COUNT < 800
076200        ADD 1 TO WT-CAT-COUNT
076300        MOVE W-NORM          TO WTC-VARIATION (WT-CAT-COUNT)
076400        MOVE C4-VARLEN       TO WTC-VARLEN    (WT-CAT-COUNT)
076500        MOVE CR-MANUFACTURER (C4-ROW)
076600                             TO WTC-MANUFACTURER (WT-CAT-COUNT)
076700        MOVE CR-MODEL (C4-ROW)
076800                             TO WTC-MODEL     (WT-CAT-COUNT)
076900     END-IF.
077000 B047-EXIT.
077100     EXIT.
077200 B048-SQUEEZE-CHAR.
077300     IF WN-CHAR (C4-I1) NOT = SPACE
077400        ADD 1 TO C4-NEEDLEN
077500        MOVE WN-CHAR (C4-I1) TO WS-CHAR (C4-NEEDLEN)
077600     END-IF.
077700 B048-EXIT.
077800     EXIT.
077900 B049-LETTER-DIGIT-SPLIT.
078000     MOVE C4-VARLEN TO C4-LEN.
078100     MOVE ZERO TO C4-PTR.
078200     MOVE 1 TO C4-I1.
078300     PERFORM B049A-SCAN-BOUNDARY THRU B049A-EXIT
078400             VARYING C4-I1 FROM 1 BY 1
078500             UNTIL C4-I1 >= C4-LEN OR C4-PTR NOT = ZERO.
078600     IF C4-PTR NOT = ZERO
078700        STRING W-NORM (1:C4-PTR)      DELIMITED BY SIZE
078800               "-"                    DELIMITED BY SIZE
078900               W-NORM (C4-PTR + 1:C4-LEN - C4-PTR)
079000                                      DELIMITED BY SIZE
079100               INTO W-VARIANT
079200        MOVE W-VARIANT TO W-NORM
079300        ADD 1 TO C4-VARLEN
079400        PERFORM B047-ADD-VARIANT THRU B047-EXIT
079500        MOVE " " TO W-NORM (C4-PTR + 1:1)
079600        PERFORM B047-ADD-VARIANT THRU B047-EXIT
079700     END-IF.
079800 B049-EXIT.
079900     EXIT.
080000 B049A-SCAN-BOUNDARY.
080100     IF (WN-CHAR (C4-I1) IS NUMERIC
080200         AND WN-CHAR (C4-I1 + 1) IS ALPHABETIC)
080300      OR (WN-CHAR (C4-I1) IS ALPHABETIC
080400         AND WN-CHAR (C4-I1 + 1) IS NUMERIC)
080500        MOVE C4-I1 TO C4-PTR
080600     END-IF.
080700 B049A-EXIT.
080800     EXIT.
080900 B045-EXIT.
081000     EXIT.
081100
081200*================================================================*
081300* C010 -- belegte Laenge von W-RAW-TEXT ermitteln (rueckwaerts   *
081400*         Blanks abschneiden)                                    *
081500*================================================================*
081600 C010-TEXT-LENGTH SECTION.
081700 C010-00.
081800     MOVE 50 TO C4-LEN.
081900     PERFORM C011-SCAN-BACK THRU C011-EXIT
082000             VARYING C4-PTR FROM 50 BY -1
082100             UNTIL C4-PTR < 1
082200                OR W-RAW-TEXT (C4-PTR:1) NOT = SPACE.
082300     GO TO C010-EXIT.
082400 C011-SCAN-BACK.
082500     MOVE C4-PTR TO C4-LEN.
082600     SUBTRACT 1 FROM C4-LEN.
082700 C011-EXIT.
082800     EXIT.
082900 C010-EXIT.
083000     EXIT.
083100
083200*================================================================*
083300* C050 -- W-RAW-TEXT normalisieren: klein schreiben,             *
083400*         Bindestriche/Unterstriche zu genau einem Leerzeichen   *
083500*         zusammenfassen, uebrige Satzzeichen entfernen (U08,    *
083600*         Aufbau der Katalogvarianten in B045)                   *
083700*================================================================*
083800 C050-NORMALIZE-TEXT SECTION.
083900 C050-00.
084000     INSPECT W-RAW-TEXT CONVERTING
084100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
084200     TO "abcdefghijklmnopqrstuvwxyz".
084300     MOVE SPACES TO W-NORM.
084400     MOVE ZERO   TO C4-VARLEN.
084500     SET LAST-NOT-SPACE TO TRUE.
084600     PERFORM C010-TEXT-LENGTH THRU C010-EXIT.
084700     IF C4-LEN = ZERO
084800        GO TO C050-EXIT
084900     END-IF.
085000     PERFORM C051-NORM-CHAR THRU C051-EXIT
085100             VARYING C4-PTR FROM 1 BY 1
085200             UNTIL C4-PTR > C4-LEN.
085300     IF C4-VARLEN > ZERO AND WN-CHAR (C4-VARLEN) = SPACE
085400        SUBTRACT 1 FROM C4-VARLEN
085500     END-IF.
085600     GO TO C050-EXIT.
085700 C051-NORM-CHAR.
085800     MOVE W-RAW-TEXT (C4-PTR:1) TO W-CH.
085900     SET MATCH-NOT-FOUND TO TRUE.
086000     PERFORM C052-SEP-CHECK THRU C052-EXIT
086100             VARYING C4-I2 FROM 1 BY 1
086200             UNTIL C4-I2 > 3 OR MATCH-FOUND.
086300     IF MATCH-FOUND
086400        IF C4-VARLEN > ZERO AND LAST-NOT-SPACE
086500           ADD 1 TO C4-VARLEN
086600           MOVE SPACE TO WN-CHAR (C4-VARLEN)
086700           SET LAST-WAS-SPACE TO TRUE
086800        END-IF
086900        GO TO C051-EXIT
087000     END-IF.
087100     SET MATCH-NOT-FOUND TO TRUE.
087200     PERFORM C053-PUNCT-CHECK THRU C053-EXIT
087300             VARYING C4-I2 FROM 1 BY 1
087400             UNTIL C4-I2 > 10 OR MATCH-FOUND.
087500     IF MATCH-FOUND
087600        GO TO C051-EXIT
087700     END-IF.
087800     IF C4-VARLEN < 30
087900        ADD 1 TO C4-VARLEN
088000        MOVE W-CH TO WN-CHAR (C4-VARLEN)
088100        SET LAST-NOT-SPACE TO TRUE
088200     END-IF.
088300 C051-EXIT.
088400     EXIT.
088500 C052-SEP-CHECK.
088600     IF W-CH = SEP-ENTRY (C4-I2)
088700        SET MATCH-FOUND TO TRUE
088800     END-IF.
088900 C052-EXIT.
089000     EXIT.
089100 C053-PUNCT-CHECK.
089200     IF W-CH = PUNCT-ENTRY (C4-I2)
089300        SET MATCH-FOUND TO TRUE
089400     END-IF.
089500 C053-EXIT.
089600     EXIT.
089700 C050-EXIT.
089800     EXIT.
089900
090000*================================================================*
090100* B200 -- U01 Feld-Extraktion aus MODEL und DESCRIPTION          *
090200*         (CALL "DIQPRS0M" je Satz, siehe DIQLNK0C)              *
090300*================================================================*
090400 B200-EXTRACT-SECTION SECTION.
090500 B200-00.
090600     MOVE "U01 FIELD EXTRACTION" TO STEP-TITLE.
090700     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
090800     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
090900                  STEP-VALUES-CHANGED.
091000     PERFORM B210-EXTRACT-ROW THRU B210-EXIT
091100             VARYING C4-ROW FROM 1 BY 1
091200             UNTIL C4-ROW > WT-LST-COUNT.
091300     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
091400     GO TO B200-EXIT.
091500 B210-EXTRACT-ROW.
091600     IF WL-IS-DELETED (C4-ROW)
091700        GO TO B210-EXIT
091800     END-IF.
091900     MOVE SPACES TO PRS-DATA.
092000     MOVE ZERO   TO PRS-RC.
092100     MOVE WL-MODEL       (C4-ROW) TO PRS-IN-MODEL.
092200     MOVE WL-DESCRIPTION (C4-ROW) TO PRS-IN-DESCRIPTION.
092300     MOVE WL-YEAR         (C4-ROW) TO PRS-YEAR.
092400     MOVE WL-MANUFACTURER (C4-ROW) TO PRS-MANUFACTURER.
092500     MOVE WL-TYPE          (C4-ROW) TO PRS-TYPE.
092600     MOVE WL-DRIVE          (C4-ROW) (1:3) TO PRS-DRIVE.
092700     MOVE SPACES TO PRS-CYLINDERS.
092800     CALL "DIQPRS0M" USING PRS-REC.
092900     IF PRS-RC NOT = ZERO
093000        SET PRG-ABBRUCH TO TRUE
093100        GO TO B210-EXIT
093200     END-IF.
093300     IF PRS-DID-FILL-YEAR
093400        MOVE PRS-YEAR TO WL-YEAR (C4-ROW)
093500        ADD 1 TO STEP-VALUES-FILLED
093600     END-IF.
093700     IF PRS-DID-FILL-MANUFACTURER
093800        MOVE PRS-MANUFACTURER TO WL-MANUFACTURER (C4-ROW)
093900        ADD 1 TO STEP-VALUES-FILLED
094000     END-IF.
094100     IF PRS-DID-FILL-TYPE
094200        MOVE PRS-TYPE TO WL-TYPE (C4-ROW)
094300        ADD 1 TO STEP-VALUES-FILLED
094400     END-IF.
094500     IF PRS-DID-FILL-DRIVE
094600        MOVE PRS-DRIVE TO WL-DRIVE (C4-ROW)
094700        ADD 1 TO STEP-VALUES-FILLED
094800     END-IF.
094900 B210-EXIT.
095000     EXIT.
095100 B200-EXIT.
095200     EXIT.
095300
095400*================================================================*
095500* B220 -- U02 Zeilen verwerfen, denen ein Pflichtfeld fehlt      *
095600*         (Jahr, Beschreibung, Kraftstoff, Kilometerstand,       *
095700*         Koordinaten, Getriebe, Modell, Hersteller); die in U02 *
095800*         genannten Spalten selbst stehen im Satzbild DIQLST0C   *
095900*         ohnehin nicht zur Verfuegung                           *
096000*================================================================*
096100 B220-DROP-INCOMPLETE SECTION.
096200 B220-00.
096300     MOVE "U02 DROP INCOMPLETE ROWS" TO STEP-TITLE.
096400     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
096500     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
096600                  STEP-VALUES-CHANGED.
096700     PERFORM B221-CHECK-ROW THRU B221-EXIT
096800             VARYING C4-ROW FROM 1 BY 1
096900             UNTIL C4-ROW > WT-LST-COUNT.
097000     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
097100     GO TO B220-EXIT.
097200 B221-CHECK-ROW.
097300     IF WL-IS-DELETED (C4-ROW)
097400        GO TO B221-EXIT
097500     END-IF.
097600     IF WL-YEAR         (C4-ROW) = ZERO
097700     OR WL-DESCRIPTION   (C4-ROW) = SPACES
097800     OR WL-FUEL          (C4-ROW) = SPACES
097900     OR WL-ODOMETER      (C4-ROW) = 9999999
098000     OR WL-LAT           (C4-ROW) = ZERO
098100     OR WL-LONG          (C4-ROW) = ZERO
098200     OR WL-TRANSMISSION  (C4-ROW) = SPACES
098300     OR WL-MODEL         (C4-ROW) = SPACES
098400     OR WL-MANUFACTURER  (C4-ROW) = SPACES
098500        SET WL-IS-DELETED (C4-ROW) TO TRUE
098600        ADD 1 TO STEP-ROWS-DROPPED
098700     END-IF.
098800 B221-EXIT.
098900     EXIT.
099000 B220-EXIT.
099100     EXIT.
099200
099300*================================================================*
099400* B230 -- U03 fehlenden Titelstatus mit "missing" fuellen        *
099500*================================================================*
099600 B230-TITLE-STATUS-FILL SECTION.
099700 B230-00.
099800     MOVE "U03 TITLE STATUS FILL" TO STEP-TITLE.
099900     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
100000     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
100100                  STEP-VALUES-CHANGED.
100200     PERFORM B231-FILL-ROW THRU B231-EXIT
100300             VARYING C4-ROW FROM 1 BY 1
100400             UNTIL C4-ROW > WT-LST-COUNT.
100500     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
100600     GO TO B230-EXIT.
100700 B231-FILL-ROW.
100800     IF WL-IS-DELETED (C4-ROW)
100900        GO TO B231-EXIT
101000     END-IF.
101100     IF WL-TITLE-STATUS (C4-ROW) = SPACES
101200        MOVE "missing" TO WL-TITLE-STATUS (C4-ROW)
101300        ADD 1 TO STEP-VALUES-FILLED
101400     END-IF.
101500 B231-EXIT.
101600     EXIT.
101700 B230-EXIT.
101800     EXIT.
101900
102000*================================================================*
102100* B240/B241 -- U04 Getriebe: fehlend => "automatic"; danach      *
102200*              Wert ausser "manual" wird zu "automatic"          *
102300*================================================================*
102400 B240-TRANSMISSION-FILL SECTION.
102500 B240-00.
102600     MOVE "U04 TRANSMISSION FILL" TO STEP-TITLE.
102700     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
102800     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
102900                  STEP-VALUES-CHANGED.
103000     PERFORM B242-FILL-ROW THRU B242-EXIT
103100             VARYING C4-ROW FROM 1 BY 1
103200             UNTIL C4-ROW > WT-LST-COUNT.
103300     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
103400     GO TO B240-EXIT.
103500 B242-FILL-ROW.
103600     IF WL-IS-DELETED (C4-ROW)
103700        GO TO B242-EXIT
103800     END-IF.
103900     IF WL-TRANSMISSION (C4-ROW) = SPACES
104000        MOVE "automatic" TO WL-TRANSMISSION (C4-ROW)
104100        ADD 1 TO STEP-VALUES-FILLED
104200     END-IF.
104300 B242-EXIT.
104400     EXIT.
104500 B240-EXIT.
104600     EXIT.
104700
104800 B241-TRANSMISSION-COLLAPSE SECTION.
104900 B241-00.
105000     MOVE "U04 TRANSMISSION COLLAPSE" TO STEP-TITLE.
105100     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
105200     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
105300                  STEP-VALUES-CHANGED.
105400     PERFORM B243-COLLAPSE-ROW THRU B243-EXIT
105500             VARYING C4-ROW FROM 1 BY 1
105600             UNTIL C4-ROW > WT-LST-COUNT.
105700     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
105800     GO TO B241-EXIT.
105900 B243-COLLAPSE-ROW.
106000     IF WL-IS-DELETED (C4-ROW)
106100        GO TO B243-EXIT
106200     END-IF.
106300     INSPECT WL-TRANSMISSION (C4-ROW) CONVERTING
106400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
106500     TO "abcdefghijklmnopqrstuvwxyz".
106600     IF WL-TRANSMISSION (C4-ROW) NOT = "manual"
106700        IF WL-TRANSMISSION (C4-ROW) NOT = "automatic"
106800           ADD 1 TO STEP-VALUES-CHANGED
106900        END-IF
107000        MOVE "automatic" TO WL-TRANSMISSION (C4-ROW)
107100     END-IF.
107200 B243-EXIT.
107300     EXIT.
107400 B241-EXIT.
107500     EXIT.
107600
107700*================================================================*
107800* B250 -- U05 Antrieb standardisieren (klein/trim, Varianten auf *
107900*         4wd/fwd/rwd abbilden, sonst Substring-Fallback)        *
108000*================================================================*
108100 B250-DRIVE-STANDARDIZE SECTION.
108200 B250-00.
108300     MOVE "U05 DRIVE STANDARDIZE" TO STEP-TITLE.
108400     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
108500     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
108600                  STEP-VALUES-CHANGED.
108700     PERFORM B251-STD-ROW THRU B251-EXIT
108800             VARYING C4-ROW FROM 1 BY 1
108900             UNTIL C4-ROW > WT-LST-COUNT.
109000     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
109100     GO TO B250-EXIT.
109200 B251-STD-ROW.
109300     IF WL-IS-DELETED (C4-ROW)
109400        GO TO B251-EXIT
109500     END-IF.
109600     INSPECT WL-DRIVE (C4-ROW) CONVERTING
109700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
109800     TO "abcdefghijklmnopqrstuvwxyz".
109900     MOVE WL-DRIVE (C4-ROW) TO W-RAW-TEXT (1:20).
110000     IF WL-DRIVE (C4-ROW) = SPACES OR WL-DRIVE (C4-ROW) = "nan"
110100        MOVE SPACES TO WL-DRIVE (C4-ROW)
110200        GO TO B251-EXIT
110300     END-IF.
110400     SET W-NOT-FOUND TO TRUE.
110500     IF WL-DRIVE (C4-ROW) = "allwheeldrive"
110600     OR WL-DRIVE (C4-ROW) = "all wheel drive"
110700     OR WL-DRIVE (C4-ROW) = "all-wheel drive"
110800     OR WL-DRIVE (C4-ROW) = "4x4"
110900     OR WL-DRIVE (C4-ROW) = "awd"
111000     OR WL-DRIVE (C4-ROW) = "4d"
111100     OR WL-DRIVE (C4-ROW) = "4wd"
111200        MOVE "4wd" TO WL-DRIVE (C4-ROW)
111300        SET W-FOUND TO TRUE
111400     END-IF.
111500     IF NOT W-FOUND
111600        IF WL-DRIVE (C4-ROW) = "frontwheeldrive"
111700        OR WL-DRIVE (C4-ROW) = "front wheel drive"
111800        OR WL-DRIVE (C4-ROW) = "front-wheel drive"
111900        OR WL-DRIVE (C4-ROW) = "fwd"
112000           MOVE "fwd" TO WL-DRIVE (C4-ROW)
112100           SET W-FOUND TO TRUE
112200        END-IF
112300     END-IF.
112400     IF NOT W-FOUND
112500        IF WL-DRIVE (C4-ROW) = "rearwheeldrive"
112600        OR WL-DRIVE (C4-ROW) = "rear-wheel drive"
112700        OR WL-DRIVE (C4-ROW) = "2d"
112800        OR WL-DRIVE (C4-ROW) = "rwd"
112900           MOVE "rwd" TO WL-DRIVE (C4-ROW)
113000           SET W-FOUND TO TRUE
113100        END-IF
113200     END-IF.
113300     IF NOT W-FOUND
113400        PERFORM B252-FALLBACK-MATCH THRU B252-EXIT
113500     END-IF.
113600     IF WL-DRIVE (C4-ROW) NOT = W-RAW-TEXT (1:20)
113700        ADD 1 TO STEP-VALUES-CHANGED
113800     END-IF.
113900 B251-EXIT.
114000     EXIT.
114100 B252-FALLBACK-MATCH.
114200*   Substring-Fallback entsprechend U05: enthaelt die Zeichenkette
114300*    alle Woerter "all"/"wheel"/"drive" bzw. die Kuerzel, wird der
114400*  Antrieb trotzdem zugeordnet, andernfalls bleibt der Wert stehen
114500     MOVE WL-DRIVE (C4-ROW) TO W-RAW-TEXT.
114600     IF W-RAW-TEXT (1:20) = SPACES
114700        GO TO B252-EXIT
114800     END-IF.
114900     PERFORM C010-TEXT-LENGTH THRU C010-EXIT.
115000     MOVE "all"   TO W-VARIANT (1:3).
115100     MOVE 3 TO C4-VARLEN.
115200     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
115300     IF W-FOUND
115400        MOVE "wheel" TO W-VARIANT (1:5).
115500        MOVE 5 TO C4-VARLEN.
115600        PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
115700        IF W-FOUND
115800           MOVE "drive" TO W-VARIANT (1:5)
115900           MOVE 5 TO C4-VARLEN
116000           PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
116100           IF W-FOUND
116200              MOVE "4wd" TO WL-DRIVE (C4-ROW)
116300              GO TO B252-EXIT
116400           END-IF
116500        END-IF
116600     END-IF.
116700     MOVE "front"  TO W-VARIANT (1:5).
116800     MOVE 5 TO C4-VARLEN.
116900     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
117000     IF W-FOUND
117100        MOVE "wheel" TO W-VARIANT (1:5)
117200        MOVE 5 TO C4-VARLEN
117300        PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
117400        IF W-FOUND
117500           MOVE "drive" TO W-VARIANT (1:5)
117600           MOVE 5 TO C4-VARLEN
117700           PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
117800           IF W-FOUND
117900              MOVE "fwd" TO WL-DRIVE (C4-ROW)
118000              GO TO B252-EXIT
118100           END-IF
118200        END-IF
118300     END-IF.
118400     MOVE "rear"   TO W-VARIANT (1:4).
118500     MOVE 4 TO C4-VARLEN.
118600     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
118700     IF W-FOUND
118800        MOVE "wheel" TO W-VARIANT (1:5)
118900        MOVE 5 TO C4-VARLEN
119000        PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
119100        IF W-FOUND
119200           MOVE "drive" TO W-VARIANT (1:5)
119300           MOVE 5 TO C4-VARLEN
119400           PERFORM C900-TEXT-CONTAINS THRU C900-EXIT
119500           IF W-FOUND
119600              MOVE "rwd" TO WL-DRIVE (C4-ROW)
119700              GO TO B252-EXIT
119800           END-IF
119900        END-IF
120000     END-IF.
120100     MOVE "4wd" TO W-VARIANT (1:3).
120200     MOVE 3 TO C4-VARLEN.
120300     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
120400     IF W-FOUND
120500        MOVE "4wd" TO WL-DRIVE (C4-ROW)
120600        GO TO B252-EXIT
120700     END-IF.
120800     MOVE "4x4" TO W-VARIANT (1:3).
120900     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
121000     IF W-FOUND
121100        MOVE "4wd" TO WL-DRIVE (C4-ROW)
121200        GO TO B252-EXIT
121300     END-IF.
121400     MOVE "awd" TO W-VARIANT (1:3).
121500     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
121600     IF W-FOUND
121700        MOVE "4wd" TO WL-DRIVE (C4-ROW)
121800        GO TO B252-EXIT
121900     END-IF.
122000     MOVE "fwd" TO W-VARIANT (1:3).
122100     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
122200     IF W-FOUND
122300        MOVE "fwd" TO WL-DRIVE (C4-ROW)
122400        GO TO B252-EXIT
122500     END-IF.
122600     MOVE "rwd" TO W-VARIANT (1:3).
122700     PERFORM C900-TEXT-CONTAINS THRU C900-EXIT.
122800     IF W-FOUND
122900        MOVE "rwd" TO WL-DRIVE (C4-ROW)
123000     END-IF.
123100 B252-EXIT.
123200     EXIT.
123300 B250-EXIT.
123400     EXIT.
123500
123600*================================================================*
123700* C900 -- Teilstring-Suche: enthaelt W-RAW-TEXT (Laenge C4-LEN)  *
123800*         den Suchbegriff W-VARIANT (Laenge C4-VARLEN) als       *
123900*         zusammenhaengende Zeichenfolge                         *
124000*================================================================*
124100 C900-TEXT-CONTAINS SECTION.
124200 C900-00.
124300     SET W-NOT-FOUND TO TRUE.
124400     IF C4-VARLEN = ZERO OR C4-VARLEN > C4-LEN
124500        GO TO C900-EXIT
124600     END-IF.
124700     COMPUTE C4-REMSTART = C4-LEN - C4-VARLEN + 1.
124800     PERFORM C901-TRY-POSITION THRU C901-EXIT
124900             VARYING C4-I3 FROM 1 BY 1
125000             UNTIL C4-I3 > C4-REMSTART OR W-FOUND.
125100     GO TO C900-EXIT.
125200 C901-TRY-POSITION.
125300     IF W-RAW-TEXT (C4-I3:C4-VARLEN) = W-VARIANT (1:C4-VARLEN)
125400        SET W-FOUND TO TRUE
125500     END-IF.
125600 C901-EXIT.
125700     EXIT.
125800 C900-EXIT.
125900     EXIT.
126000
126100*================================================================*
126200* B260 -- U06 fehlenden Antrieb ueber Modell-Nachschlagetabelle  *
126300*         WT-MDLDRV-TABLE fuellen (exakter Treffer, erster       *
126400*         Treffer gewinnt bei Mehrfacheintraegen)                *
126500*================================================================*
126600 B260-DRIVE-FROM-REFERENCE SECTION.
126700 B260-00.
126800     MOVE "U06 DRIVE FROM REFERENCE" TO STEP-TITLE.
126900     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
127000     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
127100                  STEP-VALUES-CHANGED.
127200     PERFORM B261-LOOKUP-ROW THRU B261-EXIT
127300             VARYING C4-ROW FROM 1 BY 1
127400             UNTIL C4-ROW > WT-LST-COUNT.
127500     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
127600     GO TO B260-EXIT.
127700 B261-LOOKUP-ROW.
127800     IF WL-IS-DELETED (C4-ROW)
127900        GO TO B261-EXIT
128000     END-IF.
128100     IF WL-DRIVE (C4-ROW) NOT = SPACES
128200        GO TO B261-EXIT
128300     END-IF.
128400     SET W-NOT-FOUND TO TRUE.
128500     MOVE 1 TO C4-REF.
128600     PERFORM B262-TEST-MDR THRU B262-EXIT
128700             VARYING C4-REF FROM 1 BY 1
128800             UNTIL C4-REF > WT-MDR-COUNT OR W-FOUND.
128900     IF W-FOUND
129000        MOVE WTM-DRIVE (C4-REF) TO WL-DRIVE (C4-ROW) (1:3)
129100        ADD 1 TO STEP-VALUES-FILLED
129200     END-IF.
129300 B261-EXIT.
129400     EXIT.
129500 B262-TEST-MDR.
129600     IF WTM-MODEL (C4-REF) = WL-MODEL (C4-ROW)
129700        SET W-FOUND TO TRUE
129800     END-IF.
129900 B262-EXIT.
130000     EXIT.
130100 B260-EXIT.
130200     EXIT.
130300
130400*================================================================*
130500* B270 -- U07 Modell verwerfen, wenn es nur aus Ziffern besteht  *
130600*         oder laenger als 40 Stellen (getrimmt) ist             *
130700*================================================================*
130800 B270-MODEL-PRUNE SECTION.
130900 B270-00.
131000     MOVE "U07 MODEL PRUNE" TO STEP-TITLE.
131100     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
131200     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
131300                  STEP-VALUES-CHANGED.
131400     PERFORM B271-PRUNE-ROW THRU B271-EXIT
131500             VARYING C4-ROW FROM 1 BY 1
131600             UNTIL C4-ROW > WT-LST-COUNT.
131700     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
131800     GO TO B270-EXIT.
131900 B271-PRUNE-ROW.
132000     IF WL-IS-DELETED (C4-ROW)
132100        GO TO B271-EXIT
132200     END-IF.
132300     MOVE WL-MODEL (C4-ROW) TO W-RAW-TEXT.
132400     PERFORM C010-TEXT-LENGTH THRU C010-EXIT.
132500     IF C4-LEN > 40
132600        SET WL-IS-DELETED (C4-ROW) TO TRUE
132700        ADD 1 TO STEP-ROWS-DROPPED
132800        GO TO B271-EXIT
132900     END-IF.
133000     IF WL-MODEL (C4-ROW) (1:C4-LEN) IS NUMERIC
133100        SET WL-IS-DELETED (C4-ROW) TO TRUE
133200        ADD 1 TO STEP-ROWS-DROPPED
133300     END-IF.
133400 B271-EXIT.
133500     EXIT.
133600 B270-EXIT.
133700     EXIT.
133800
133900*================================================================*
134000* B280 -- U08 Modellkanonisierung (CALL "DIQMDL0M" je Satz,      *
134100*         Nachschlagetabelle WT-CATALOG-TABLE siehe B045)        *
134200*================================================================*
134300 B280-MODEL-CANON SECTION.
134400 B280-00.
134500     MOVE "U08 MODEL CANONICALIZE" TO STEP-TITLE.
134600     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
134700     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
134800                  STEP-VALUES-CHANGED.
134900     PERFORM B281-CANON-ROW THRU B281-EXIT
135000             VARYING C4-ROW FROM 1 BY 1
135100             UNTIL C4-ROW > WT-LST-COUNT.
135200     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
135300     GO TO B280-EXIT.
135400 B281-CANON-ROW.
135500     IF WL-IS-DELETED (C4-ROW)
135600        GO TO B281-EXIT
135700     END-IF.
135800     MOVE SPACES TO MDL-DATA.
135900     MOVE ZERO   TO MDL-RC.
136000     MOVE WL-MODEL (C4-ROW) TO MDL-IN-MODEL.
136100     CALL "DIQMDL0M" USING MDL-REC.
136200     IF MDL-RC NOT = ZERO
136300        SET PRG-ABBRUCH TO TRUE
136400        GO TO B281-EXIT
136500     END-IF.
136600     IF MDL-MODEL-MATCHED
136700        MOVE MDL-OUT-MODEL        TO WL-MODEL (C4-ROW)
136800        MOVE MDL-OUT-MANUFACTURER TO WL-MANUFACTURER (C4-ROW)
136900        ADD 1 TO STEP-VALUES-CHANGED
137000     END-IF.
137100 B281-EXIT.
137200     EXIT.
137300 B280-EXIT.
137400     EXIT.
137500
137600*================================================================*
137700* B290 -- U09 / U18 Regel 10 Modellhaeufigkeit: nur Saetze       *
137800*         behalten, deren MODEL mindestens 10mal im Bestand      *
137900*         vorkommt; dieser Abschnitt wird sowohl mitten in der   *
138000*         Strecke (nach U08) als auch erneut in der Pruefstrecke *
138100*         B400-VALIDATE durchlaufen (Change DIQ-0114)            *
138200*================================================================*
138300 B290-MODEL-FREQUENCY SECTION.
138400 B290-00.
138500     MOVE ZERO TO WT-DIST-COUNT.
138600     PERFORM B291-TALLY-ROW THRU B291-EXIT
138700             VARYING C4-ROW FROM 1 BY 1
138800             UNTIL C4-ROW > WT-LST-COUNT.
138900     PERFORM B295-APPLY-THRESHOLD THRU B295-EXIT
139000             VARYING C4-ROW FROM 1 BY 1
139100             UNTIL C4-ROW > WT-LST-COUNT.
139200     GO TO B290-EXIT.
139300 B291-TALLY-ROW.
139400     IF WL-IS-DELETED (C4-ROW)
139500        GO TO B291-EXIT
139600     END-IF.
139700     SET W-NOT-FOUND TO TRUE.
139800     MOVE 1 TO C4-DIST.
139900     PERFORM B292-FIND-KEY THRU B292-EXIT
140000             VARYING C4-DIST FROM 1 BY 1
140100             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
140200     IF W-FOUND
140300        ADD 1 TO WD-COUNT (C4-DIST)
140400     ELSE
140500        IF WT-DIST-COUNT < 500
140600           ADD 1 TO WT-DIST-COUNT
140700           MOVE WL-MODEL (C4-ROW) TO WD-KEY (WT-DIST-COUNT)
140800           MOVE 1                TO WD-COUNT (WT-DIST-COUNT)
140900        END-IF
141000     END-IF.
141100 B291-EXIT.
141200     EXIT.
141300 B292-FIND-KEY.
141400     IF WD-KEY (C4-DIST) = WL-MODEL (C4-ROW)
141500        SET W-FOUND TO TRUE
141600     END-IF.
141700 B292-EXIT.
141800     EXIT.
141900 B295-APPLY-THRESHOLD.
142000     IF WL-IS-DELETED (C4-ROW)
142100        GO TO B295-EXIT
142200     END-IF.
142300     SET W-NOT-FOUND TO TRUE.
142400     MOVE 1 TO C4-DIST.
142500     PERFORM B292-FIND-KEY THRU B292-EXIT
142600             VARYING C4-DIST FROM 1 BY 1
142700             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
142800     IF W-FOUND AND WD-COUNT (C4-DIST) < K-MIN-MODEL-FREQ
142900        SET WL-IS-DELETED (C4-ROW) TO TRUE
143000        ADD 1 TO STEP-ROWS-DROPPED
143100     END-IF.
143200 B295-EXIT.
143300     EXIT.
143400 B290-EXIT.
143500     EXIT.
143600
143700*================================================================*
143800* B300 -- U10 Zeilen mit fehlendem Antrieb verwerfen             *
143900*================================================================*
144000 B300-DROP-NA-DRIVE SECTION.
144100 B300-00.
144200     MOVE "U10 DROP NA DRIVE" TO STEP-TITLE.
144300     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
144400     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
144500                  STEP-VALUES-CHANGED.
144600     PERFORM B301X-DROP-ROW THRU B301X-EXIT
144700             VARYING C4-ROW FROM 1 BY 1
144800             UNTIL C4-ROW > WT-LST-COUNT.
144900     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
145000     GO TO B300-EXIT.
145100 B301X-DROP-ROW.
145200     IF WL-IS-DELETED (C4-ROW)
145300        GO TO B301X-EXIT
145400     END-IF.
145500     IF WL-DRIVE (C4-ROW) = SPACES
145600        SET WL-IS-DELETED (C4-ROW) TO TRUE
145700        ADD 1 TO STEP-ROWS-DROPPED
145800     END-IF.
145900 B301X-EXIT.
146000     EXIT.
146100 B300-EXIT.
146200     EXIT.
146300
146400*================================================================*
146500* B301 -- U10 "mini van"/"mini-van" auf "minivan" vereinh.       *
146600*================================================================*
146700 B301-MINIVAN-REPLACE SECTION.
146800 B301-00.
146900     MOVE "U10 MINIVAN REPLACE" TO STEP-TITLE.
147000     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
147100     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
147200                  STEP-VALUES-CHANGED.
147300     PERFORM B301A-FIX-ROW THRU B301A-EXIT
147400             VARYING C4-ROW FROM 1 BY 1
147500             UNTIL C4-ROW > WT-LST-COUNT.
147600     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
147700     GO TO B301-EXIT.
147800 B301A-FIX-ROW.
147900     IF WL-IS-DELETED (C4-ROW)
148000        GO TO B301A-EXIT
148100     END-IF.
148200     IF WL-TYPE (C4-ROW) = "mini van"
148300     OR WL-TYPE (C4-ROW) = "mini-van"
148400        MOVE "minivan" TO WL-TYPE (C4-ROW)
148500        ADD 1 TO STEP-VALUES-CHANGED
148600     END-IF.
148700 B301A-EXIT.
148800     EXIT.
148900 B301-EXIT.
149000     EXIT.
149100
149200*================================================================*
149300* B302 -- U10 fehlenden Karosserietyp mit dem haeufigsten Typ    *
149400*         unter Saetzen gleichen Modells fuellen (Modus; bei     *
149500*         Gleichstand gewinnt der alphabetisch kleinere Wert)    *
149600*================================================================*
149700 B302-TYPE-FROM-MODE SECTION.
149800 B302-00.
149900     MOVE "U10 TYPE FROM MODEL MODE" TO STEP-TITLE.
150000     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
150100     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
150200                  STEP-VALUES-CHANGED.
150300     PERFORM B302A-FILL-ROW THRU B302A-EXIT
150400             VARYING C4-ROW FROM 1 BY 1
150500             UNTIL C4-ROW > WT-LST-COUNT.
150600     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
150700     GO TO B302-EXIT.
150800 B302A-FILL-ROW.
150900     IF WL-IS-DELETED (C4-ROW)
151000        GO TO B302A-EXIT
151100     END-IF.
151200     IF WL-TYPE (C4-ROW) NOT = SPACES
151300        GO TO B302A-EXIT
151400     END-IF.
151500     MOVE ZERO TO WT-DIST-COUNT.
151600     PERFORM B302B-TALLY-TYPE THRU B302B-EXIT
151700             VARYING C4-ROW2 FROM 1 BY 1
151800             UNTIL C4-ROW2 > WT-LST-COUNT.
151900     IF WT-DIST-COUNT = ZERO
152000        GO TO B302A-EXIT
152100     END-IF.
152200     MOVE 1 TO C4-BESTDIST.
152300     MOVE WD-COUNT (1) TO C4-BESTCNT.
152400     PERFORM B302C-FIND-BEST THRU B302C-EXIT
152500             VARYING C4-DIST FROM 2 BY 1
152600             UNTIL C4-DIST > WT-DIST-COUNT.
152700     MOVE WD-VALUE (C4-BESTDIST) TO WL-TYPE (C4-ROW).
152800     ADD 1 TO STEP-VALUES-FILLED.
152900 B302A-EXIT.
153000     EXIT.
153100 B302B-TALLY-TYPE.
153200     IF WL-IS-DELETED (C4-ROW2)
153300     OR WL-TYPE (C4-ROW2) = SPACES
153400     OR WL-MODEL (C4-ROW2) NOT = WL-MODEL (C4-ROW)
153500        GO TO B302B-EXIT
153600     END-IF.
153700     SET W-NOT-FOUND TO TRUE.
153800     MOVE 1 TO C4-DIST.
153900     PERFORM B302D-FIND-VALUE THRU B302D-EXIT
154000             VARYING C4-DIST FROM 1 BY 1
154100             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
154200     IF W-FOUND
154300        ADD 1 TO WD-COUNT (C4-DIST)
154400     ELSE
154500        IF WT-DIST-COUNT < 500
154600           ADD 1 TO WT-DIST-COUNT
154700           MOVE WL-TYPE (C4-ROW2) TO WD-VALUE (WT-DIST-COUNT)
154800           MOVE 1                 TO WD-COUNT (WT-DIST-COUNT)
154900        END-IF
155000     END-IF.
155100 B302B-EXIT.
155200     EXIT.
155300 B302C-FIND-BEST.
155400     IF WD-COUNT (C4-DIST) > C4-BESTCNT
155500     OR (WD-COUNT (C4-DIST) = C4-BESTCNT AND
155600         WD-VALUE (C4-DIST) < WD-VALUE (C4-BESTDIST))
155700        MOVE C4-DIST         TO C4-BESTDIST
155800        MOVE WD-COUNT (C4-DIST) TO C4-BESTCNT
155900     END-IF.
156000 B302C-EXIT.
156100     EXIT.
156200 B302D-FIND-VALUE.
156300     IF WD-VALUE (C4-DIST) = WL-TYPE (C4-ROW2)
156400        SET W-FOUND TO TRUE
156500     END-IF.
156600 B302D-EXIT.
156700     EXIT.
156800 B302-EXIT.
156900     EXIT.
157000
157100*================================================================*
157200* B303 -- U10 Zeilen verwerfen, denen nach dem Modus-Fuellen     *
157300*         noch immer der Karosserietyp fehlt                     *
157400*================================================================*
157500 B303-DROP-NA-TYPE SECTION.
157600 B303-00.
157700     MOVE "U10 DROP NA TYPE" TO STEP-TITLE.
157800     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
157900     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
158000                  STEP-VALUES-CHANGED.
158100     PERFORM B303A-DROP-ROW THRU B303A-EXIT
158200             VARYING C4-ROW FROM 1 BY 1
158300             UNTIL C4-ROW > WT-LST-COUNT.
158400     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
158500     GO TO B303-EXIT.
158600 B303A-DROP-ROW.
158700     IF WL-IS-DELETED (C4-ROW)
158800        GO TO B303A-EXIT
158900     END-IF.
159000     IF WL-TYPE (C4-ROW) = SPACES
159100        SET WL-IS-DELETED (C4-ROW) TO TRUE
159200        ADD 1 TO STEP-ROWS-DROPPED
159300     END-IF.
159400 B303A-EXIT.
159500     EXIT.
159600 B303-EXIT.
159700     EXIT.
159800
159900*================================================================*
160000* B310 -- U11 verbleibenden fehlenden Antrieb aus der            *
160100*         Karosserieform ableiten                                *
160200*================================================================*
160300 B310-DRIVE-FROM-TYPE SECTION.
160400 B310-00.
160500     MOVE "U11 DRIVE FROM TYPE" TO STEP-TITLE.
160600     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
160700     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
160800                  STEP-VALUES-CHANGED.
160900     PERFORM B311-FILL-ROW THRU B311-EXIT
161000             VARYING C4-ROW FROM 1 BY 1
161100             UNTIL C4-ROW > WT-LST-COUNT.
161200     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
161300     GO TO B310-EXIT.
161400 B311-FILL-ROW.
161500     IF WL-IS-DELETED (C4-ROW)
161600        GO TO B311-EXIT
161700     END-IF.
161800     IF WL-DRIVE (C4-ROW) NOT = SPACES
161900        GO TO B311-EXIT
162000     END-IF.
162100     IF WL-TYPE (C4-ROW) = "SUV" OR WL-TYPE (C4-ROW) = "offroad"
162200     OR WL-TYPE (C4-ROW) = "pickup" OR WL-TYPE (C4-ROW) = "truck"
162300     OR WL-TYPE (C4-ROW) = "other" OR WL-TYPE (C4-ROW) = "wagon"
162400        MOVE "4wd" TO WL-DRIVE (C4-ROW)
162500        ADD 1 TO STEP-VALUES-FILLED
162600        GO TO B311-EXIT
162700     END-IF.
162800     IF WL-TYPE (C4-ROW) = "hatchback"
162900     OR WL-TYPE (C4-ROW) = "minivan"
163000     OR WL-TYPE (C4-ROW) = "sedan" OR WL-TYPE (C4-ROW) = "van"
163100        MOVE "fwd" TO WL-DRIVE (C4-ROW)
163200        ADD 1 TO STEP-VALUES-FILLED
163300        GO TO B311-EXIT
163400     END-IF.
163500     IF WL-TYPE (C4-ROW) = "bus"
163600     OR WL-TYPE (C4-ROW) = "convertible"
163700     OR WL-TYPE (C4-ROW) = "coupe"
163800        MOVE "rwd" TO WL-DRIVE (C4-ROW)
163900        ADD 1 TO STEP-VALUES-FILLED
164000     END-IF.
164100 B311-EXIT.
164200     EXIT.
164300 B310-EXIT.
164400     EXIT.
164500
164600*================================================================*
164700* B320 -- U12 Herstellerschreibweise vereinheitlichen:           *
164800*         "land rover" und "rover" werden zu "land-rover"        *
164900*================================================================*
165000 B320-MANUFACTURER-STD SECTION.
165100 B320-00.
165200     MOVE "U12 MANUFACTURER STANDARDIZE" TO STEP-TITLE.
165300     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
165400     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
165500                  STEP-VALUES-CHANGED.
165600     PERFORM B321-STD-ROW THRU B321-EXIT
165700             VARYING C4-ROW FROM 1 BY 1
165800             UNTIL C4-ROW > WT-LST-COUNT.
165900     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
166000     GO TO B320-EXIT.
166100 B321-STD-ROW.
166200     IF WL-IS-DELETED (C4-ROW)
166300        GO TO B321-EXIT
166400     END-IF.
166500     IF WL-MANUFACTURER (C4-ROW) = "land rover"
166600     OR WL-MANUFACTURER (C4-ROW) = "rover"
166700        MOVE "land-rover" TO WL-MANUFACTURER (C4-ROW)
166800        ADD 1 TO STEP-VALUES-CHANGED
166900     END-IF.
167000 B321-EXIT.
167100     EXIT.
167200 B320-EXIT.
167300     EXIT.
167400
167500*================================================================*
167600* B340 -- U14 aus dem Bundesstaat die Zensus-Division ableiten   *
167700*================================================================*
167800 B340-CENSUS-REGION SECTION.
167900 B340-00.
168000     MOVE "U14 CENSUS REGION" TO STEP-TITLE.
168100     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
168200     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
168300                  STEP-VALUES-CHANGED.
168400     PERFORM B341-SET-ROW THRU B341-EXIT
168500             VARYING C4-ROW FROM 1 BY 1
168600             UNTIL C4-ROW > WT-LST-COUNT.
168700     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
168800     GO TO B340-EXIT.
168900 B341-SET-ROW.
169000     IF WL-IS-DELETED (C4-ROW)
169100        GO TO B341-EXIT
169200     END-IF.
169300     MOVE SPACES TO WL-CENSUS-REGION (C4-ROW).
169400     EVALUATE WL-STATE (C4-ROW)
169500        WHEN "ct" WHEN "me" WHEN "ma" WHEN "nh" WHEN "ri"
169600        WHEN "vt"
169700           MOVE "New England" TO WL-CENSUS-REGION (C4-ROW)
169800        WHEN "nj" WHEN "ny" WHEN "pa"
169900           MOVE "Middle Atlantic" TO WL-CENSUS-REGION (C4-ROW)
170000        WHEN "il" WHEN "in" WHEN "mi" WHEN "oh" WHEN "wi"
170100           MOVE "East North Central" TO WL-CENSUS-REGION (C4-ROW)
170200        WHEN "ia" WHEN "ks" WHEN "mn" WHEN "mo" WHEN "ne"
170300        WHEN "nd" WHEN "sd"
170400           MOVE "West North Central" TO WL-CENSUS-REGION (C4-ROW)
170500        WHEN "de" WHEN "fl" WHEN "ga" WHEN "md" WHEN "nc"
170600        WHEN "sc" WHEN "va" WHEN "wv" WHEN "dc"
170700           MOVE "South Atlantic" TO WL-CENSUS-REGION (C4-ROW)
170800        WHEN "al" WHEN "ky" WHEN "ms" WHEN "tn"
170900           MOVE "East South Central" TO WL-CENSUS-REGION (C4-ROW)
171000        WHEN "ar" WHEN "la" WHEN "ok" WHEN "tx"
171100           MOVE "West South Central" TO WL-CENSUS-REGION (C4-ROW)
171200        WHEN "az" WHEN "co" WHEN "id" WHEN "mt" WHEN "nv"
171300        WHEN "nm" WHEN "ut" WHEN "wy"
171400           MOVE "Mountain" TO WL-CENSUS-REGION (C4-ROW)
171500        WHEN "ak" WHEN "ca" WHEN "hi" WHEN "or" WHEN "wa"
171600           MOVE "Pacific" TO WL-CENSUS-REGION (C4-ROW)
171700        WHEN OTHER
171800           CONTINUE
171900     END-EVALUATE.
172000     IF WL-CENSUS-REGION (C4-ROW) NOT = SPACES
172100        ADD 1 TO STEP-VALUES-FILLED
172200     END-IF.
172300 B341-EXIT.
172400     EXIT.
172500 B340-EXIT.
172600     EXIT.
172700
172800*================================================================*
172900* B330 -- U13 fehlende Lackfarbe im Dreistufen-Modus fuellen:    *
173000*         1. Modus je (Hersteller,Bundesstaat)                   *
173100*         2. sonst Modus je Hersteller                           *
173200*         3. sonst Modus des gesamten Bestands                   *
173300*         alle drei Stufen arbeiten auf der Schattenkopie        *
173400*         WT-PAINT-SNAPSHOT, nicht auf bereits gefuellten Werten *
173500*================================================================*
173600 B330-PAINT-FILL SECTION.
173700 B330-00.
173800     MOVE "U13 PAINT COLOR FILL" TO STEP-TITLE.
173900     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
174000     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
174100                  STEP-VALUES-CHANGED.
174200     PERFORM B331-SNAP-ROW THRU B331-EXIT
174300             VARYING C4-ROW FROM 1 BY 1
174400             UNTIL C4-ROW > WT-LST-COUNT.
174500     PERFORM B332-FILL-ROW THRU B332-EXIT
174600             VARYING C4-ROW FROM 1 BY 1
174700             UNTIL C4-ROW > WT-LST-COUNT.
174800     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
174900     GO TO B330-EXIT.
175000 B331-SNAP-ROW.
175100     MOVE WL-PAINT-COLOR (C4-ROW) TO WT-PS-ENTRY (C4-ROW).
175200 B331-EXIT.
175300     EXIT.
175400 B332-FILL-ROW.
175500     IF WL-IS-DELETED (C4-ROW)
175600        GO TO B332-EXIT
175700     END-IF.
175800     IF WL-PAINT-COLOR (C4-ROW) NOT = SPACES
175900        GO TO B332-EXIT
176000     END-IF.
176100* ---- Stufe 1: Hersteller und Bundesstaat gleich ----------------
176200     MOVE ZERO TO WT-DIST-COUNT.
176300     PERFORM B333-TALLY-COLOR THRU B333-EXIT
176400             VARYING C4-ROW2 FROM 1 BY 1
176500             UNTIL C4-ROW2 > WT-LST-COUNT.
176600     IF WT-DIST-COUNT > ZERO
176700        PERFORM B335-PICK-BEST THRU B335-EXIT
176800        MOVE WD-VALUE (C4-BESTDIST) TO WL-PAINT-COLOR (C4-ROW)
176900        ADD 1 TO STEP-VALUES-FILLED
177000        GO TO B332-EXIT
177100     END-IF.
177200*    ---- Stufe 2: nur Hersteller gleich -------------------------
177300     MOVE ZERO TO WT-DIST-COUNT.
177400     PERFORM B334-TALLY-COLOR-MFG THRU B334-EXIT
177500             VARYING C4-ROW2 FROM 1 BY 1
177600             UNTIL C4-ROW2 > WT-LST-COUNT.
177700     IF WT-DIST-COUNT > ZERO
177800        PERFORM B335-PICK-BEST THRU B335-EXIT
177900        MOVE WD-VALUE (C4-BESTDIST) TO WL-PAINT-COLOR (C4-ROW)
178000        ADD 1 TO STEP-VALUES-FILLED
178100        GO TO B332-EXIT
178200     END-IF.
178300*    ---- Stufe 3: Gesamtmodus des Bestands ----------------------
178400     MOVE ZERO TO WT-DIST-COUNT.
178500     PERFORM B336-TALLY-COLOR-ALL THRU B336-EXIT
178600             VARYING C4-ROW2 FROM 1 BY 1
178700             UNTIL C4-ROW2 > WT-LST-COUNT.
178800     IF WT-DIST-COUNT > ZERO
178900        PERFORM B335-PICK-BEST THRU B335-EXIT
179000        MOVE WD-VALUE (C4-BESTDIST) TO WL-PAINT-COLOR (C4-ROW)
179100        ADD 1 TO STEP-VALUES-FILLED
179200     END-IF.
179300 B332-EXIT.
179400     EXIT.
179500 B333-TALLY-COLOR.
179600     IF WL-IS-DELETED (C4-ROW2)
179700     OR WT-PS-ENTRY (C4-ROW2) = SPACES
179800     OR WL-MANUFACTURER (C4-ROW2) NOT = WL-MANUFACTURER (C4-ROW)
179900     OR WL-STATE (C4-ROW2) NOT = WL-STATE (C4-ROW)
180000        GO TO B333-EXIT
180100     END-IF.
180200     PERFORM B337-ADD-TALLY THRU B337-EXIT.
180300 B333-EXIT.
180400     EXIT.
180500 B334-TALLY-COLOR-MFG.
180600     IF WL-IS-DELETED (C4-ROW2)
180700     OR WT-PS-ENTRY (C4-ROW2) = SPACES
180800     OR WL-MANUFACTURER (C4-ROW2) NOT = WL-MANUFACTURER (C4-ROW)
180900        GO TO B334-EXIT
181000     END-IF.
181100     PERFORM B337-ADD-TALLY THRU B337-EXIT.
181200 B334-EXIT.
181300     EXIT.
181400 B336-TALLY-COLOR-ALL.
181500     IF WL-IS-DELETED (C4-ROW2)
181600     OR WT-PS-ENTRY (C4-ROW2) = SPACES
181700        GO TO B336-EXIT
181800     END-IF.
181900     PERFORM B337-ADD-TALLY THRU B337-EXIT.
182000 B336-EXIT.
182100     EXIT.
182200 B337-ADD-TALLY.
182300     SET W-NOT-FOUND TO TRUE.
182400     MOVE 1 TO C4-DIST.
182500     PERFORM B338-FIND-COLOR THRU B338-EXIT
182600             VARYING C4-DIST FROM 1 BY 1
182700             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
182800     IF W-FOUND
182900        ADD 1 TO WD-COUNT (C4-DIST)
183000     ELSE
183100        IF WT-DIST-COUNT < 500
183200           ADD 1 TO WT-DIST-COUNT
183300           MOVE WT-PS-ENTRY (C4-ROW2) TO WD-VALUE (WT-DIST-COUNT)
183400           MOVE 1                     TO WD-COUNT (WT-DIST-COUNT)
183500        END-IF
183600     END-IF.
183700 B337-EXIT.
183800     EXIT.
183900 B338-FIND-COLOR.
184000     IF WD-VALUE (C4-DIST) = WT-PS-ENTRY (C4-ROW2)
184100        SET W-FOUND TO TRUE
184200     END-IF.
184300 B338-EXIT.
184400     EXIT.
184500 B335-PICK-BEST.
184600     MOVE 1 TO C4-BESTDIST.
184700     MOVE WD-COUNT (1) TO C4-BESTCNT.
184800     PERFORM B339-COMPARE-BEST THRU B339-EXIT
184900             VARYING C4-DIST FROM 2 BY 1
185000             UNTIL C4-DIST > WT-DIST-COUNT.
185100 B335-EXIT.
185200     EXIT.
185300 B339-COMPARE-BEST.
185400     IF WD-COUNT (C4-DIST) > C4-BESTCNT
185500     OR (WD-COUNT (C4-DIST) = C4-BESTCNT AND
185600         WD-VALUE (C4-DIST) < WD-VALUE (C4-BESTDIST))
185700        MOVE C4-DIST            TO C4-BESTDIST
185800        MOVE WD-COUNT (C4-DIST) TO C4-BESTCNT
185900     END-IF.
186000 B339-EXIT.
186100     EXIT.
186200 B330-EXIT.
186300     EXIT.
186400
186500*================================================================*
186600* B350 -- U15 Preis pruefen: verwerfen wenn <= 0 oder ausserhalb *
186700*         [500, 300000]                                          *
186800*================================================================*
186900 B350-PRICE-CLEAN SECTION.
187000 B350-00.
187100     MOVE "U15 PRICE CLEAN" TO STEP-TITLE.
187200     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
187300     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
187400                  STEP-VALUES-CHANGED.
187500     PERFORM B351-CHECK-ROW THRU B351-EXIT
187600             VARYING C4-ROW FROM 1 BY 1
187700             UNTIL C4-ROW > WT-LST-COUNT.
187800     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
187900     GO TO B350-EXIT.
188000 B351-CHECK-ROW.
188100     IF WL-IS-DELETED (C4-ROW)
188200        GO TO B351-EXIT
188300     END-IF.
188400     IF WL-PRICE (C4-ROW) = ZERO
188500     OR WL-PRICE (C4-ROW) < K-MIN-PRICE
188600     OR WL-PRICE (C4-ROW) > K-MAX-PRICE
188700        SET WL-IS-DELETED (C4-ROW) TO TRUE
188800        ADD 1 TO STEP-ROWS-DROPPED
188900     END-IF.
189000 B351-EXIT.
189100     EXIT.
189200 B350-EXIT.
189300     EXIT.
189400
189500*================================================================*
189600* B360 -- U16 Kraftstoff: diesel/hybrid/electric bleiben, alles  *
189700*         andere (auch fehlend) wird zu "gas"                    *
189800*================================================================*
189900 B360-FUEL-COLLAPSE SECTION.
190000 B360-00.
190100     MOVE "U16 FUEL COLLAPSE" TO STEP-TITLE.
190200     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
190300     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
190400                  STEP-VALUES-CHANGED.
190500     PERFORM B361-FUEL-ROW THRU B361-EXIT
190600             VARYING C4-ROW FROM 1 BY 1
190700             UNTIL C4-ROW > WT-LST-COUNT.
190800     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
190900     GO TO B360-EXIT.
191000 B361-FUEL-ROW.
191100     IF WL-IS-DELETED (C4-ROW)
191200        GO TO B361-EXIT
191300     END-IF.
191400     INSPECT WL-FUEL (C4-ROW) CONVERTING
191500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
191600     TO "abcdefghijklmnopqrstuvwxyz".
191700     IF WL-FUEL (C4-ROW) = "diesel"
191800     OR WL-FUEL (C4-ROW) = "hybrid"
191900     OR WL-FUEL (C4-ROW) = "electric"
192000        GO TO B361-EXIT
192100     END-IF.
192200     IF WL-FUEL (C4-ROW) = SPACES
192300        ADD 1 TO STEP-VALUES-FILLED
192400     ELSE
192500        IF WL-FUEL (C4-ROW) NOT = "gas"
192600           ADD 1 TO STEP-VALUES-CHANGED
192700        END-IF
192800     END-IF.
192900     MOVE "gas" TO WL-FUEL (C4-ROW).
193000 B361-EXIT.
193100     EXIT.
193200 B360-EXIT.
193300     EXIT.
193400
193500*================================================================*
193600* B370 -- U17 Kilometerstand pruefen: verwerfen wenn fehlend     *
193700*         ausserhalb [0, 500000]                                 *
193800*================================================================*
193900 B370-ODOMETER-CLEAN SECTION.
194000 B370-00.
194100     MOVE "U17 ODOMETER CLEAN" TO STEP-TITLE.
194200     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
194300     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
194400                  STEP-VALUES-CHANGED.
194500     PERFORM B371-CHECK-ROW THRU B371-EXIT
194600             VARYING C4-ROW FROM 1 BY 1
194700             UNTIL C4-ROW > WT-LST-COUNT.
194800     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
194900     GO TO B370-EXIT.
195000 B371-CHECK-ROW.
195100     IF WL-IS-DELETED (C4-ROW)
195200        GO TO B371-EXIT
195300     END-IF.
195400     IF WL-ODOMETER (C4-ROW) = 9999999
195500     OR WL-ODOMETER (C4-ROW) > K-MAX-ODOMETER
195600        SET WL-IS-DELETED (C4-ROW) TO TRUE
195700        ADD 1 TO STEP-ROWS-DROPPED
195800     END-IF.
195900 B371-EXIT.
196000     EXIT.
196100 B370-EXIT.
196200     EXIT.
196300
196400*================================================================*
196500* B400 -- U18 Abschlusspruefung, 13 Einzelregeln in Reihenfolge  *
196600*         der Fachvorgabe; jede Regel kann einen Satz noch       *
196700*         verwerfen, keine Regel aendert mehr einen Wert         *
196800*================================================================*
196900 B400-VALIDATE SECTION.
197000 B400-00.
197100     MOVE "U18 FINAL VALIDATION" TO STEP-TITLE.
197200     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
197300     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
197400                  STEP-VALUES-CHANGED.
197500*    ---- B401 -- Census-Region muss gesetzt sein ----------------
197600     PERFORM B401-CHECK-CENSUS THRU B401-EXIT
197700             VARYING C4-ROW FROM 1 BY 1
197800             UNTIL C4-ROW > WT-LST-COUNT.
197900*    ---- B402 -- Baujahr >= 1990 und nicht fehlend --------------
198000     PERFORM B402-CHECK-YEAR THRU B402-EXIT
198100             VARYING C4-ROW FROM 1 BY 1
198200             UNTIL C4-ROW > WT-LST-COUNT.
198300*    ---- B403 -- Getriebeart gueltig ----------------------------
198400     PERFORM B403-CHECK-TRANS THRU B403-EXIT
198500             VARYING C4-ROW FROM 1 BY 1
198600             UNTIL C4-ROW > WT-LST-COUNT.
198700*    ---- B404 -- Kraftstoffart gueltig --------------------------
198800     PERFORM B404-CHECK-FUEL THRU B404-EXIT
198900             VARYING C4-ROW FROM 1 BY 1
199000             UNTIL C4-ROW > WT-LST-COUNT.
199100*    ---- B405 -- Status Fahrzeugbrief gueltig -------------------
199200     PERFORM B405-CHECK-TITLE THRU B405-EXIT
199300             VARYING C4-ROW FROM 1 BY 1
199400             UNTIL C4-ROW > WT-LST-COUNT.
199500*    ---- B406 -- Karosserieform gueltig -------------------------
199600     PERFORM B406-CHECK-TYPE THRU B406-EXIT
199700             VARYING C4-ROW FROM 1 BY 1
199800             UNTIL C4-ROW > WT-LST-COUNT.
199900*    ---- B407 -- Hersteller gueltig (Freigabeliste) -------------
200000     PERFORM B407-CHECK-MFG THRU B407-EXIT
200100             VARYING C4-ROW FROM 1 BY 1
200200             UNTIL C4-ROW > WT-LST-COUNT.
200300*    ---- B408 -- Lackfarbe gueltig, fehlend ist zulaessig -------
200400     PERFORM B408-CHECK-PAINT THRU B408-EXIT
200500             VARYING C4-ROW FROM 1 BY 1
200600             UNTIL C4-ROW > WT-LST-COUNT.
200700*    ---- B409 -- Bundesstaat gueltig, fehlend ist zulaessig -----
200800*    (jeder verbliebene Satz hat laut B401 bereits eine gesetzte
200900*    Census-Region und damit zwangslaeufig einen der 51 gueltigen
201000*  Staaten-Codes -- diese Regel der Fachvorgabe verwirft an dieser
201100*    Stelle nichts mehr, bleibt hier aber dokumentiert)
201200*    ---- B410 -- Modellhaeufigkeit mindestens 10 ----------------
201300     MOVE ZERO TO WT-DIST-COUNT.
201400     PERFORM B410-TALLY-MODEL THRU B410-EXIT
201500             VARYING C4-ROW FROM 1 BY 1
201600             UNTIL C4-ROW > WT-LST-COUNT.
201700     PERFORM B411-CHECK-MODEL-FREQ THRU B411-EXIT
201800             VARYING C4-ROW FROM 1 BY 1
201900             UNTIL C4-ROW > WT-LST-COUNT.
202000*    ---- B412 -- Antriebsart gueltig, fehlend ist zulaessig -----
202100     PERFORM B412-CHECK-DRIVE THRU B412-EXIT
202200             VARYING C4-ROW FROM 1 BY 1
202300             UNTIL C4-ROW > WT-LST-COUNT.
202400*    ---- B413 -- Kilometerstand im Bereich, fehlend zulaessig --
202500     PERFORM B413-CHECK-ODOM THRU B413-EXIT
202600             VARYING C4-ROW FROM 1 BY 1
202700             UNTIL C4-ROW > WT-LST-COUNT.
202800*    ---- B414 -- Koordinatenpaar im Bereich oder beide fehlend --
202900     PERFORM B414-CHECK-COORDS THRU B414-EXIT
203000             VARYING C4-ROW FROM 1 BY 1
203100             UNTIL C4-ROW > WT-LST-COUNT.
203200     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
203300     GO TO B400-EXIT.
203400 B401-CHECK-CENSUS.
203500     IF WL-IS-DELETED (C4-ROW)
203600        GO TO B401-EXIT
203700     END-IF.
203800     IF WL-CENSUS-REGION (C4-ROW) = SPACES
203900        SET WL-IS-DELETED (C4-ROW) TO TRUE
204000        ADD 1 TO STEP-ROWS-DROPPED
204100     END-IF.
204200 B401-EXIT.
204300     EXIT.
204400 B402-CHECK-YEAR.
204500     IF WL-IS-DELETED (C4-ROW)
204600        GO TO B402-EXIT
204700     END-IF.
204800     IF WL-YEAR (C4-ROW) = ZERO OR WL-YEAR (C4-ROW) < K-MIN-YEAR
204900        SET WL-IS-DELETED (C4-ROW) TO TRUE
205000        ADD 1 TO STEP-ROWS-DROPPED
205100     END-IF.
205200 B402-EXIT.
205300     EXIT.
205400 B403-CHECK-TRANS.
205500     IF WL-IS-DELETED (C4-ROW)
205600        GO TO B403-EXIT
205700     END-IF.
205800     IF WL-TRANSMISSION (C4-ROW) NOT = "automatic"
205900     AND WL-TRANSMISSION (C4-ROW) NOT = "manual"
206000        SET WL-IS-DELETED (C4-ROW) TO TRUE
206100        ADD 1 TO STEP-ROWS-DROPPED
206200     END-IF.
206300 B403-EXIT.
206400     EXIT.
206500 B404-CHECK-FUEL.
206600     IF WL-IS-DELETED (C4-ROW)
206700        GO TO B404-EXIT
206800     END-IF.
206900     IF WL-FUEL (C4-ROW) NOT = "gas"
207000     AND WL-FUEL (C4-ROW) NOT = "diesel"
207100     AND WL-FUEL (C4-ROW) NOT = "hybrid"
207200     AND WL-FUEL (C4-ROW) NOT = "electric"
207300        SET WL-IS-DELETED (C4-ROW) TO TRUE
207400        ADD 1 TO STEP-ROWS-DROPPED
207500     END-IF.
207600 B404-EXIT.
207700     EXIT.
207800 B405-CHECK-TITLE.
207900     IF WL-IS-DELETED (C4-ROW)
208000        GO TO B405-EXIT
208100     END-IF.
208200     SET W-NOT-FOUND TO TRUE.
208300     PERFORM B405A-SCAN-TITLE THRU B405A-EXIT
208400             VARYING C4-IDX FROM 1 BY 1
208500             UNTIL C4-IDX > 6 OR W-FOUND.
208600     IF W-NOT-FOUND
208700        SET WL-IS-DELETED (C4-ROW) TO TRUE
208800        ADD 1 TO STEP-ROWS-DROPPED
208900     END-IF.
209000 B405-EXIT.
209100     EXIT.
209200 B405A-SCAN-TITLE.
209300     IF WL-TITLE-STATUS (C4-ROW) = TSV-ENTRY (C4-IDX)
209400        SET W-FOUND TO TRUE
209500     END-IF.
209600 B405A-EXIT.
209700     EXIT.
209800 B406-CHECK-TYPE.
209900     IF WL-IS-DELETED (C4-ROW)
210000        GO TO B406-EXIT
210100     END-IF.
210200     SET W-NOT-FOUND TO TRUE.
210300     PERFORM B406A-SCAN-TYPE THRU B406A-EXIT
210400             VARYING C4-IDX FROM 1 BY 1
210500             UNTIL C4-IDX > 13 OR W-FOUND.
210600     IF W-NOT-FOUND
210700        SET WL-IS-DELETED (C4-ROW) TO TRUE
210800        ADD 1 TO STEP-ROWS-DROPPED
210900     END-IF.
211000 B406-EXIT.
211100     EXIT.
211200 B406A-SCAN-TYPE.
211300     IF WL-TYPE (C4-ROW) = TYV-ENTRY (C4-IDX)
211400        SET W-FOUND TO TRUE
211500     END-IF.
211600 B406A-EXIT.
211700     EXIT.
211800 B407-CHECK-MFG.
211900     IF WL-IS-DELETED (C4-ROW)
212000        GO TO B407-EXIT
212100     END-IF.
212200     SET W-NOT-FOUND TO TRUE.
212300     PERFORM B407A-SCAN-MFG THRU B407A-EXIT
212400             VARYING C4-IDX FROM 1 BY 1
212500             UNTIL C4-IDX > 69 OR W-FOUND.
212600     IF W-NOT-FOUND
212700        SET WL-IS-DELETED (C4-ROW) TO TRUE
212800        ADD 1 TO STEP-ROWS-DROPPED
212900     END-IF.
213000 B407-EXIT.
213100     EXIT.
213200 B407A-SCAN-MFG.
213300     IF WL-MANUFACTURER (C4-ROW) = APM-ENTRY (C4-IDX)
213400        SET W-FOUND TO TRUE
213500     END-IF.
213600 B407A-EXIT.
213700     EXIT.
213800 B408-CHECK-PAINT.
213900     IF WL-IS-DELETED (C4-ROW)
214000     OR WL-PAINT-COLOR (C4-ROW) = SPACES
214100        GO TO B408-EXIT
214200     END-IF.
214300     SET W-NOT-FOUND TO TRUE.
214400     PERFORM B408A-SCAN-PAINT THRU B408A-EXIT
214500             VARYING C4-IDX FROM 1 BY 1
214600             UNTIL C4-IDX > 12 OR W-FOUND.
214700     IF W-NOT-FOUND
214800        SET WL-IS-DELETED (C4-ROW) TO TRUE
214900        ADD 1 TO STEP-ROWS-DROPPED
215000     END-IF.
215100 B408-EXIT.
215200     EXIT.
215300 B408A-SCAN-PAINT.
215400     IF WL-PAINT-COLOR (C4-ROW) = PTV-ENTRY (C4-IDX)
215500        SET W-FOUND TO TRUE
215600     END-IF.
215700 B408A-EXIT.
215800     EXIT.
215900 B410-TALLY-MODEL.
216000     IF WL-IS-DELETED (C4-ROW)
216100        GO TO B410-EXIT
216200     END-IF.
216300     SET W-NOT-FOUND TO TRUE.
216400     PERFORM B410A-FIND-MODEL THRU B410A-EXIT
216500             VARYING C4-DIST FROM 1 BY 1
216600             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
216700     IF W-FOUND
216800        ADD 1 TO WD-COUNT (C4-DIST)
216900     ELSE
217000        IF WT-DIST-COUNT < 500
217100           ADD 1 TO WT-DIST-COUNT
217200           MOVE WL-MODEL (C4-ROW) TO WD-KEY (WT-DIST-COUNT)
217300           MOVE 1                TO WD-COUNT (WT-DIST-COUNT)
217400        END-IF
217500     END-IF.
217600 B410-EXIT.
217700     EXIT.
217800 B410A-FIND-MODEL.
217900     IF WD-KEY (C4-DIST) = WL-MODEL (C4-ROW)
218000        SET W-FOUND TO TRUE
218100     END-IF.
218200 B410A-EXIT.
218300     EXIT.
218400 B411-CHECK-MODEL-FREQ.
218500     IF WL-IS-DELETED (C4-ROW)
218600        GO TO B411-EXIT
218700     END-IF.
218800     SET W-NOT-FOUND TO TRUE.
218900     PERFORM B411A-FIND-MODEL THRU B411A-EXIT
219000             VARYING C4-DIST FROM 1 BY 1
219100             UNTIL C4-DIST > WT-DIST-COUNT OR W-FOUND.
219200     IF W-NOT-FOUND OR WD-COUNT (C4-DIST) < K-MIN-MODEL-FREQ
219300        SET WL-IS-DELETED (C4-ROW) TO TRUE
219400        ADD 1 TO STEP-ROWS-DROPPED
219500     END-IF.
219600 B411-EXIT.
219700     EXIT.
219800 B411A-FIND-MODEL.
219900     IF WD-KEY (C4-DIST) = WL-MODEL (C4-ROW)
220000        SET W-FOUND TO TRUE
220100     END-IF.
220200 B411A-EXIT.
220300     EXIT.
220400 B412-CHECK-DRIVE.
220500     IF WL-IS-DELETED (C4-ROW)
220600     OR WL-DRIVE (C4-ROW) = SPACES
220700        GO TO B412-EXIT
220800     END-IF.
220900     IF WL-DRIVE (C4-ROW) NOT = "4wd"
221000     AND WL-DRIVE (C4-ROW) NOT = "fwd"
221100     AND WL-DRIVE (C4-ROW) NOT = "rwd"
221200        SET WL-IS-DELETED (C4-ROW) TO TRUE
221300        ADD 1 TO STEP-ROWS-DROPPED
221400     END-IF.
221500 B412-EXIT.
221600     EXIT.
221700 B413-CHECK-ODOM.
221800     IF WL-IS-DELETED (C4-ROW)
221900        GO TO B413-EXIT
222000     END-IF.
222100     IF WL-ODOMETER (C4-ROW) NOT = 9999999
222200     AND WL-ODOMETER (C4-ROW) > K-MAX-ODOMETER
222300        SET WL-IS-DELETED (C4-ROW) TO TRUE
222400        ADD 1 TO STEP-ROWS-DROPPED
222500     END-IF.
222600 B413-EXIT.
222700     EXIT.
222800 B414-CHECK-COORDS.
222900     IF WL-IS-DELETED (C4-ROW)
223000        GO TO B414-EXIT
223100     END-IF.
223200     IF WL-LAT (C4-ROW) = ZERO AND WL-LONG (C4-ROW) = ZERO
223300        GO TO B414-EXIT
223400     END-IF.
223500     IF WL-LAT (C4-ROW) < 18.0 OR WL-LAT (C4-ROW) > 72.0
223600     OR WL-LONG (C4-ROW) < -180.0 OR WL-LONG (C4-ROW) > -66.0
223700        SET WL-IS-DELETED (C4-ROW) TO TRUE
223800        ADD 1 TO STEP-ROWS-DROPPED
223900     END-IF.
224000 B414-EXIT.
224100     EXIT.
224200 B400-EXIT.
224300     EXIT.
224400
224500*================================================================*
224600* B900 -- Schreiben des bereinigten Bestands auf CLEAN-LISTINGS, *
224700*         ein Satz je aktiver (nicht verworfener) Tabellenzeile  *
224800*================================================================*
224900 B900-WRITE-OUTPUT SECTION.
225000 B900-00.
225100     MOVE "WRITE CLEAN-LISTINGS" TO STEP-TITLE.
225200     MOVE WT-LST-COUNT TO STEP-ROWS-IN.
225300     MOVE ZERO TO STEP-ROWS-DROPPED STEP-VALUES-FILLED
225400                  STEP-VALUES-CHANGED.
225500     MOVE WT-LST-COUNT TO C4-TOTAL-IN.
225600     MOVE ZERO TO C4-TOTAL-OUT.
225700     PERFORM B910-WRITE-ROW THRU B910-EXIT
225800             VARYING C4-ROW FROM 1 BY 1
225900             UNTIL C4-ROW > WT-LST-COUNT.
226000     PERFORM R100-PRINT-STEP-SUMMARY THRU R100-EXIT.
226100     GO TO B900-EXIT.
226200 B910-WRITE-ROW.
226300     IF WL-IS-DELETED (C4-ROW)
226400        GO TO B910-EXIT
226500     END-IF.
226600     MOVE SPACES                      TO CLEAN-REC.
226700     MOVE WL-ID              (C4-ROW) TO CLN-ID.
226800     MOVE WL-PRICE           (C4-ROW) TO CLN-PRICE.
226900     MOVE WL-YEAR            (C4-ROW) TO CLN-YEAR.
227000     MOVE WL-MANUFACTURER    (C4-ROW) TO CLN-MANUFACTURER.
227100     MOVE WL-MODEL           (C4-ROW) TO CLN-MODEL.
227200     MOVE WL-FUEL            (C4-ROW) TO CLN-FUEL.
227300     MOVE WL-ODOMETER        (C4-ROW) TO CLN-ODOMETER.
227400     MOVE WL-TITLE-STATUS    (C4-ROW) TO CLN-TITLE-STATUS.
227500     MOVE WL-TRANSMISSION    (C4-ROW) TO CLN-TRANSMISSION.
227600     MOVE WL-DRIVE           (C4-ROW) TO CLN-DRIVE.
227700     MOVE WL-TYPE            (C4-ROW) TO CLN-TYPE.
227800     MOVE WL-PAINT-COLOR     (C4-ROW) TO CLN-PAINT-COLOR.
227900     MOVE WL-STATE           (C4-ROW) TO CLN-STATE.
228000     MOVE WL-LAT             (C4-ROW) TO CLN-LAT.
228100     MOVE WL-LONG            (C4-ROW) TO CLN-LONG.
228200     MOVE WL-DESCRIPTION     (C4-ROW) TO CLN-DESCRIPTION.
228300     MOVE WL-CENSUS-REGION   (C4-ROW) TO CLN-CENSUS-REGION.
228400     WRITE CLEAN-REC.
228500     IF NOT FILE-OK
228600        DISPLAY K-MODUL "-E10 WRITE CLEAN-LISTINGS " FILE-STATUS
228700        SET PRG-ABBRUCH TO TRUE
228800     ELSE
228900        ADD 1 TO C4-TOTAL-OUT
229000     END-IF.
229100 B910-EXIT.
229200     EXIT.
229300 B900-EXIT.
229400     EXIT.
229500
229600*================================================================*
229700* R100 -- U19 Zwischenbericht: Titelblock mit den Zaehlern eines *
229800*         Schritts auf RUN-REPORT drucken                        *
229900*================================================================*
230000 R100-PRINT-STEP-SUMMARY SECTION.
230100 R100-00.
230200     MOVE SPACES TO RPT-LINE.
230300     MOVE STEP-TITLE TO RPT-LINE.
230400     WRITE RPT-LINE.
230500     MOVE SPACES TO RPT-LINE.
230600     MOVE STEP-ROWS-IN TO D-RPT-NUM.
230700     STRING "  Original Rows: " D-RPT-NUM
230800            DELIMITED BY SIZE INTO RPT-LINE.
230900     WRITE RPT-LINE.
231000     MOVE SPACES TO RPT-LINE.
231100     MOVE STEP-ROWS-DROPPED TO D-RPT-NUM.
231200     STRING "  Rows Dropped: " D-RPT-NUM
231300            DELIMITED BY SIZE INTO RPT-LINE.
231400     WRITE RPT-LINE.
231500     MOVE SPACES TO RPT-LINE.
231600     MOVE STEP-VALUES-FILLED TO D-RPT-NUM.
231700     STRING "  Values Filled: " D-RPT-NUM
231800            DELIMITED BY SIZE INTO RPT-LINE.
231900     WRITE RPT-LINE.
232000     MOVE SPACES TO RPT-LINE.
232100     MOVE STEP-VALUES-CHANGED TO D-RPT-NUM.
232200     STRING "  Values Changed: " D-RPT-NUM
232300            DELIMITED BY SIZE INTO RPT-LINE.
232400     WRITE RPT-LINE.
232500     MOVE SPACES TO RPT-LINE.
232600     WRITE RPT-LINE.
232700 R100-EXIT.
232800     EXIT.
232900
233000*================================================================*
233100* R200 -- U19 Abschlussbericht: Gesamtzahlen Ein-/Ausgang und je *
233200*         Feld verbleibende Fehlbestaende drucken                *
233300*================================================================*
233400 R200-PRINT-FINAL-SUMMARY SECTION.
233500 R200-00.
233600     MOVE SPACES TO RPT-LINE.
233700     MOVE "FINAL SUMMARY" TO RPT-LINE.
233800     WRITE RPT-LINE.
233900     MOVE SPACES TO RPT-LINE.
234000     MOVE C4-TOTAL-IN TO D-RPT-NUM.
234100     STRING "  Total Input Rows: " D-RPT-NUM
234200            DELIMITED BY SIZE INTO RPT-LINE.
234300     WRITE RPT-LINE.
234400     MOVE SPACES TO RPT-LINE.
234500     MOVE C4-TOTAL-OUT TO D-RPT-NUM.
234600     STRING "  Total Output Rows: " D-RPT-NUM
234700            DELIMITED BY SIZE INTO RPT-LINE.
234800     WRITE RPT-LINE.
234900     MOVE ZERO TO C4-ANZ.
235000     PERFORM R210-COUNT-MISSING-PAINT THRU R210-EXIT
235100             VARYING C4-ROW FROM 1 BY 1
235200             UNTIL C4-ROW > WT-LST-COUNT.
235300     MOVE SPACES TO RPT-LINE.
235400     MOVE C4-ANZ TO D-RPT-NUM.
235500     STRING "  Missing Paint Color: " D-RPT-NUM
235600            DELIMITED BY SIZE INTO RPT-LINE.
235700     WRITE RPT-LINE.
235800     MOVE ZERO TO C4-ANZ.
235900     PERFORM R220-COUNT-MISSING-STATE THRU R220-EXIT
236000             VARYING C4-ROW FROM 1 BY 1
236100             UNTIL C4-ROW > WT-LST-COUNT.
236200     MOVE SPACES TO RPT-LINE.
236300     MOVE C4-ANZ TO D-RPT-NUM.
236400     STRING "  Missing State: " D-RPT-NUM
236500            DELIMITED BY SIZE INTO RPT-LINE.
236600     WRITE RPT-LINE.
236700     MOVE ZERO TO C4-ANZ.
236800     PERFORM R230-COUNT-MISSING-DRIVE THRU R230-EXIT
236900             VARYING C4-ROW FROM 1 BY 1
237000             UNTIL C4-ROW > WT-LST-COUNT.
237100     MOVE SPACES TO RPT-LINE.
237200     MOVE C4-ANZ TO D-RPT-NUM.
237300     STRING "  Missing Drive: " D-RPT-NUM
237400            DELIMITED BY SIZE INTO RPT-LINE.
237500     WRITE RPT-LINE.
237600     MOVE SPACES TO RPT-LINE.
237700     WRITE RPT-LINE.
237800     GO TO R200-EXIT.
237900 R210-COUNT-MISSING-PAINT.
238000     IF WL-IS-ACTIVE (C4-ROW) AND WL-PAINT-COLOR (C4-ROW) = SPACES
238100        ADD 1 TO C4-ANZ
238200     END-IF.
238300 R210-EXIT.
238400     EXIT.
238500 R220-COUNT-MISSING-STATE.
238600     IF WL-IS-ACTIVE (C4-ROW) AND WL-STATE (C4-ROW) = SPACES
238700        ADD 1 TO C4-ANZ
238800     END-IF.
238900 R220-EXIT.
239000     EXIT.
239100 R230-COUNT-MISSING-DRIVE.
239200     IF WL-IS-ACTIVE (C4-ROW) AND WL-DRIVE (C4-ROW) = SPACES
239300        ADD 1 TO C4-ANZ
239400     END-IF.
239500 R230-EXIT.
239600     EXIT.
239700 R200-EXIT.
239800     EXIT.
239900
240000*================================================================*
240100* B090 -- Nachlauf: alle Dateien schliessen, Programmende        *
240200*================================================================*
240300 B090-ENDE SECTION.
240400 B090-00.
240500     CLOSE RAW-LISTINGS.
240600     CLOSE MODEL-DRIVE.
240700     CLOSE MODEL-CATALOG.
240800     CLOSE MFG-LIST.
240900     CLOSE CLEAN-LISTINGS.
241000     CLOSE RUN-REPORT.
241100 B090-EXIT.
241200     EXIT.
