000100******************************************************************
000200* DIQLST0C  --  Record-Layout Rohbestand Fahrzeuganzeigen         *
000300*               (RAW-LISTINGS / LISTING-REC)                     *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1994-11-02                                 *
000600* Letzte Version   :: C.03.00                                    *
000700* Kurzbeschreibung :: Satzbild fuer die Rohdaten der Deal-IQ     *
000800*                     Bereinigungsstrecke (Gebrauchtwagen-       *
000900*                     Anzeigen, ein Satz je Anzeige)             *
001000*                                                                *
001100*----------------------------------------------------------------*
001200* Vers.   | Datum      | von  | Kommentar                        *
001300*---------|------------|------|----------------------------------*
001400* A.00.00 | 1991-06-14 | rkl  | Neuerstellung, Feed aus Bestand   *
001500*         |            |      | LISTING (extern geliefert)       *
001600* A.01.00 | 1992-02-09 | hmb  | LST-DRIVE auf X(20) verlaengert,  *
001700*         |            |      | Rohwerte kamen abgeschnitten an  *
001800* B.00.00 | 1993-05-27 | rkl  | Koordinatenfelder LST-LAT/-LONG  *
001900*         |            |      | aufgenommen, Change DIQ-0114   *
002000* C.00.00 | 1993-11-19 | dkw  | LST-DESCRIPTION von 60 auf 100    *
002100*         |            |      | Stellen erweitert (Ticket 2201)  *
002200* C.01.00 | 1994-01-11 | rkl  | FILLER am Satzende ergaenzt,     *
002300*         |            |      | Reserve fuer kommende Felder     *
002400* C.02.00 | 1994-06-30 | hmb  | Kennzeichen fuer "fehlend" je    *
002500*         |            |      | Feld dokumentiert (siehe unten)  *
002600* C.03.00 | 1994-11-02 | dkw  | 88-Stufen fuer Plausi ergaenzt   *
002700*----------------------------------------------------------------*
002800*
002900* Herkunft: externer Feed LISTING, wird 1:1 in dieses Bild
003000* uebernommen. Die im Feed zusaetzlich mitgelieferten Spalten
003100* (URL, Bild-URL, Region, Kreis, Fahrgestellnummer, Groesse,
003200* Zustand, Zylinderzahl, Einstelldatum) werden bereits beim
003300* Einlesen nicht uebernommen -- sie stehen in diesem Satzbild
003400* absichtlich nicht zur Verfuegung.
003500*
003600******************************************************************
003700 01  LISTING-REC.
003800     05  LST-ID                  PIC 9(10).
003900*                                 Anzeigen-Identifikation, eindeutig
004000     05  LST-PRICE               PIC 9(07).
004100*                                 Angebotspreis in vollen Dollar
004200*                                 fehlend = ZERO
004300     05  LST-YEAR                PIC 9(04).
004400*                                 Baujahr, fehlend = 0000
004500     05  LST-MANUFACTURER        PIC X(20).
004600*                                 Herstellername, kann Leerfeld sein
004700     05  LST-MODEL               PIC X(50).
004800*                                 Freitext Modellbezeichnung
004900     05  LST-FUEL                PIC X(10).
005000*                                 Kraftstoffart, kann Leerfeld sein
005100     05  LST-ODOMETER            PIC 9(07).
005200*                                 Kilometerstand in Meilen
005300*                                 fehlend = 9999999
005400     05  LST-TITLE-STATUS        PIC X(10).
005500*                                 Status des Fahrzeugbriefs
005600     05  LST-TRANSMISSION        PIC X(10).
005700*                                 Getriebeart
005800     05  LST-DRIVE               PIC X(20).
005900*                                 Antriebsart, Freitext
006000     05  LST-TYPE                PIC X(12).
006100*                                 Karosserieform
006200     05  LST-PAINT-COLOR         PIC X(10).
006300*                                 Lackfarbe
006400     05  LST-STATE               PIC X(02).
006500*                                 Bundesstaat, 2-stelliges Kuerzel,
006600*                                 klein geschrieben
006700         88  LST-STATE-NEW-ENGLAND
006800                 VALUE "ct" "me" "ma" "nh" "ri" "vt".
006900         88  LST-STATE-MIDDLE-ATLANTIC
007000                 VALUE "nj" "ny" "pa".
007100         88  LST-STATE-E-N-CENTRAL
007200                 VALUE "il" "in" "mi" "oh" "wi".
007300         88  LST-STATE-W-N-CENTRAL
007400                 VALUE "ia" "ks" "mn" "mo" "ne" "nd" "sd".
007500         88  LST-STATE-S-ATLANTIC
007600                 VALUE "de" "fl" "ga" "md" "nc" "sc" "va" "wv" "dc".
007700         88  LST-STATE-E-S-CENTRAL
007800                 VALUE "al" "ky" "ms" "tn".
007900         88  LST-STATE-W-S-CENTRAL
008000                 VALUE "ar" "la" "ok" "tx".
008100         88  LST-STATE-MOUNTAIN
008200                 VALUE "az" "co" "id" "mt" "nv" "nm" "ut" "wy".
008300         88  LST-STATE-PACIFIC
008400                 VALUE "ak" "ca" "hi" "or" "wa".
008500     05  LST-COORDS.
008600*                                 Koordinatenblock, gemeinsam
008700*                                 gefuellt oder gemeinsam leer
008800         10  LST-LAT             PIC S9(03)V9(04).
008900*                                 geografische Breite, 4 Dezimalen
009000*                                 fehlend = HIGH-VALUES bzw. Leer
009100         10  LST-LONG            PIC S9(03)V9(04).
009200*                                 geografische Laenge, 4 Dezimalen
009300     05  LST-COORDS-NUM REDEFINES LST-COORDS.
009400*                                 numerische Sicht auf den
009500*                                 Koordinatenblock fuer Vergleiche
009600*                                 gegen HIGH-VALUES (fehlend)
009700         10  LST-COORDS-BYTES    PIC X(14).
009800     05  LST-DESCRIPTION         PIC X(100).
009900*                                 Freitext-Beschreibung, ggf.
010000*                                 abgeschnitten geliefert
010100     05  FILLER                  PIC X(10).
010200*                                 Reserve, seit C.01.00 (rkl)
