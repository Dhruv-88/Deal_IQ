000100******************************************************************
000200* DIQCTR0C  --  Gemeinsamer Zaehlerblock fuer den Laufbericht    *
000300*               (RUN-REPORT / Schritt U19)                       *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1994-01-11                                 *
000600* Letzte Version   :: A.01.00                                    *
000700* Kurzbeschreibung :: Ein Satz dieses Blocks wird von jedem      *
000800*                     Verarbeitungsschritt (Bnnn-Section) vor    *
000900*                     dem Aufruf von R100-PRINT-STEP-SUMMARY     *
001000*                     gefuellt; entspricht in der Rolle dem      *
001100*                     GEN-ERROR-Block aus WSYS022C, nur fuer      *
001200*                     Zaehlwerke statt Fehlermeldungen           *
001300*----------------------------------------------------------------*
001400* Vers.   | Datum      | von  | Kommentar                        *
001500*---------|------------|------|----------------------------------*
001600* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001700* A.01.00 | 1994-01-11 | dkw  | STEP-VALUES-CHANGED ergaenzt,    *
001800*         |            |      | Ticket 2201                      *
001900*----------------------------------------------------------------*
002000 01  DIQ-STEP-COUNTERS.
002100     05  STEP-TITLE              PIC X(40)       VALUE SPACES.
002200*                                 Ueberschrift des Blocks im
002300*                                 Laufbericht, z.B. "U04 TRANS-
002400*                                 MISSION STANDARDISIERUNG"
002500     05  STEP-ROWS-IN            PIC S9(09) COMP VALUE ZERO.
002600*                                 Saetze am Eingang des Schritts
002700     05  STEP-ROWS-DROPPED       PIC S9(09) COMP VALUE ZERO.
002800*                                 in diesem Schritt verworfene
002900*                                 Saetze
003000     05  STEP-VALUES-FILLED      PIC S9(09) COMP VALUE ZERO.
003100*                                 zuvor fehlende Werte, die in
003200*                                 diesem Schritt gefuellt wurden
003300     05  STEP-VALUES-CHANGED     PIC S9(09) COMP VALUE ZERO.
003400*                                 vorhandene Werte, die in diesem
003500*                                 Schritt ueberschrieben wurden
003600     05  FILLER                  PIC X(04).
