000100?NOLMAP, SYMBOLS, INSPECT
000200?SAVE ALL
000300?SAVEABEND
000400?LINES 66
000500?CHECK 3
000600
000700 IDENTIFICATION DIVISION.
000800*----------------------------------------------------------------
000900 PROGRAM-ID.    DIQMDL0M.
001000 AUTHOR.        H BRANDSTETTER.
001100 INSTALLATION.  DEAL-IQ BATCHBETRIEB.
001200 DATE-WRITTEN.  1991-06-14.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001500*----------------------------------------------------------------
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 1998-12-02
001900* Letzte Version   :: C.00.00
002000* Kurzbeschreibung :: Kanonisierungsmodul fuer Schritt U08 der
002100*                     Deal-IQ Bereinigungsstrecke -- gleicht das
002200*                     Feld MODEL gegen den aufbereiteten Modell-
002300*                     katalog (WT-CATALOG-TABLE, von DIQCLN0O in
002400*                     B045-BUILD-CATALOG-VARIATIONS geladen) ab
002500*                     und liefert bei Treffer das kanonische
002600*                     Modell- und Herstellerpaar zurueck.
002700* Aufruf           :: CALL "DIQMDL0M" USING LINK-REC
002800*                     (siehe DIQMLK0C) aus DIQCLN0O,
002900*                     Abschnitt B280-MODEL-CANON
003000*
003100*----------------------------------------------------------------*
003200* Vers.   | Datum      | von  | Kommentar                        *
003300*---------|------------|------|----------------------------------*
003400* A.00.00 | 1991-06-14 | hmb  | Neuerstellung                    *
003500* A.01.00 | 1992-09-21 | rkl  | Enthaelt-Vergleich auf ganze     *
003600*         |            |      | Worte eingeschr., traf vorher    *
003700*         |            |      | auch Teilworte (Ticket 1188)     *
003800* B.00.00 | 1993-05-27 | hmb  | Herstellerpraefix-Strategie neu, *
003900*         |            |      | Change DIQ-0114                  *
004000* B.01.00 | 1995-03-08 | dkw  | Laengstes-Treffer-Regel bei      *
004100*         |            |      | Enthaelt-Vergleich ergaenzt      *
004200*         |            |      | (Ticket 2734)                    *
004300* C.00.00 | 1998-12-02 | dkw  | JAHRHUNDERTWECHSEL-Regressions-  *
004400*         |            |      | test durchgefuehrt, Modul ohne   *
004500*         |            |      | Datumsbezug, keine Aend. ntg.    *
004600*         |            |      | (Y2K, Chg 9)                     *
004700*----------------------------------------------------------------*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*--------------------------------------------------------------*
006800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
006900*--------------------------------------------------------------*
007000 01          COMP-FELDER.
007100     05      C4-ANZ              PIC S9(04) COMP.
007200     05      C4-COUNT            PIC S9(04) COMP.
007300     05      C4-I1               PIC S9(04) COMP.
007400     05      C4-I2               PIC S9(04) COMP.
007500     05      C4-I3               PIC S9(04) COMP.
007600     05      C4-PTR              PIC S9(04) COMP.
007700     05      C4-RAWLEN           PIC S9(04) COMP.
007800     05      C4-NORMLEN          PIC S9(04) COMP.
007900     05      C4-VARLEN           PIC S9(04) COMP.
008000     05      C4-BESTLEN          PIC S9(04) COMP.
008100     05      C4-BESTIDX          PIC S9(04) COMP.
008200     05      C4-FOUNDPOS         PIC S9(04) COMP.
008300     05      C4-WORDSTART        PIC S9(04) COMP.
008400     05      C4-REMSTART         PIC S9(04) COMP.
008500     05      C4-REMLEN           PIC S9(04) COMP.
008600
008700*--------------------------------------------------------------*
008800* Display-Felder: Praefix D                                    *
008900*--------------------------------------------------------------*
009000 01          DISPLAY-FELDER.
009100     05      D-NUM4              PIC 9(04).
009200
009300*--------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K                      *
009500*--------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08) VALUE "DIQMDL0M".
009800
009900*----------------------------------------------------------------*
010000* Conditional-Felder                                             *
010100*----------------------------------------------------------------*
010200 01          SCHALTER.
010300     05      PRG-STATUS          PIC 9       VALUE ZERO.
010400          88 PRG-OK                          VALUE ZERO.
010500          88 PRG-ABBRUCH                     VALUE 2.
010600
010700     05      SEARCH-FLAG        PIC 9          VALUE ZERO.
010800          88 W-NOT-FOUND                       VALUE ZERO.
010900          88 W-FOUND                           VALUE 1.
011000
011100     05      MATCH-FLAG         PIC 9          VALUE ZERO.
011200          88  MATCH-NOT-FOUND                  VALUE ZERO.
011300          88  MATCH-FOUND                      VALUE 1.
011400
011500     05      SEP-FLAG           PIC 9          VALUE ZERO.
011600          88  LAST-WAS-SPACE                   VALUE 1.
011700          88  LAST-NOT-SPACE                   VALUE ZERO.
011800
011900*--------------------------------------------------------------*
012000* weitere Arbeitsfelder                                        *
012100*--------------------------------------------------------------*
012200 01          WORK-FELDER.
012300     05      W-RAW-TEXT          PIC X(50)   VALUE SPACES.
012400     05      W-CH                PIC X(01)   VALUE SPACE.
012500     05      W-NORM              PIC X(30)   VALUE SPACES.
012600     05      W-REMAINDER         PIC X(30)   VALUE SPACES.
012700
012800*--------------------------------------------------------------*
012900* Trennzeichen, die beim Normalisieren zu genau einem           *
013000* Leerzeichen zusammengefasst werden                            *
013100*--------------------------------------------------------------*
013200 01          SEPARATOR-VALUES.
013300     05      FILLER              PIC X(01) VALUE " ".
013400     05      FILLER              PIC X(01) VALUE "-".
013500     05      FILLER              PIC X(01) VALUE "_".
013600 01          SEPARATOR-LIST REDEFINES SEPARATOR-VALUES.
013700     05      SEP-ENTRY           PIC X(01) OCCURS 3 TIMES.
013800
013900*--------------------------------------------------------------*
014000* Satzzeichen, die beim Normalisieren ersatzlos entfernt werden *
014100*--------------------------------------------------------------*
014200 01          PUNCT-VALUES.
014300     05      FILLER              PIC X(01) VALUE ".".
014400     05      FILLER              PIC X(01) VALUE ",".
014500     05      FILLER              PIC X(01) VALUE "'".
014600     05      FILLER              PIC X(01) VALUE "!".
014700     05      FILLER              PIC X(01) VALUE "?".
014800     05      FILLER              PIC X(01) VALUE "&".
014900     05      FILLER              PIC X(01) VALUE "(".
015000     05      FILLER              PIC X(01) VALUE ")".
015100     05      FILLER              PIC X(01) VALUE "/".
015200     05      FILLER              PIC X(01) VALUE ":".
015300 01          PUNCT-LIST REDEFINES PUNCT-VALUES.
015400     05      PUNCT-ENTRY         PIC X(01) OCCURS 10 TIMES.
015500
015600*--------------------------------------------------------------*
015700* Zeichenweise Sicht auf das normalisierte Arbeitsfeld, dient  *
015800* nur der lesbaren Einzelzeichen-Zuweisung in C05n-Absaetzen    *
015900*--------------------------------------------------------------*
016000 01          W-NORM-VIEW REDEFINES W-NORM.
016100     05      WN-CHAR             PIC X(01) OCCURS 30 TIMES.
016200
016300*--------------------------------------------------------------*
016400* Aufbereiteter Modellkatalog mit Schreibvarianten -- EXTERNAL, *
016500* gemeinsam mit DIQCLN0O genutzt (wie SRC-LINES-BUFFER bei     *
016600* SSFANO0M). DIQCLN0O baut die Tabelle in B045-BUILD-CATALOG-  *
016700* VARIATIONS aus MODEL-CATALOG auf; dieses Modul liest nur.    *
016800*--------------------------------------------------------------*
016900 01          WT-CATALOG-TABLE IS EXTERNAL.
017000     05      WT-CAT-COUNT        PIC S9(04) COMP.
017100     05      WT-CAT-ENTRY OCCURS 800 TIMES.
017200         10  WTC-VARIATION       PIC X(30).
017300         10  WTC-VARLEN          PIC S9(04) COMP.
017400         10  WTC-MANUFACTURER    PIC X(20).
017500         10  WTC-MODEL           PIC X(30).
017600
017700 LINKAGE SECTION.
017800     COPY    DIQMLK0C.
017900
018000 PROCEDURE DIVISION USING LINK-REC.
018100******************************************************************
018200* Steuerungs-Section                                            *
018300******************************************************************
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF  SHOW-VERSION
018700         DISPLAY K-MODUL " vom: " WHEN-COMPILED OF DIQMDL0M
018800         STOP RUN
018900     END-IF
019000
019100     MOVE ZERO TO LINK-RC
019200     PERFORM B100-VERARBEITUNG
019300     EXIT PROGRAM
019400     .
019500 A100-99.
019600     EXIT.
019700
019800******************************************************************
019900* Verarbeitung: MODEL normalisieren, dann die vier Such-        *
020000* strategien der Reihe nach bis zum ersten Treffer              *
020100******************************************************************
020200 B100-VERARBEITUNG SECTION.
020300 B100-00.
020400     MOVE ZERO   TO LINK-MATCH-FOUND
020500     MOVE SPACES TO LINK-OUT-MODEL
020600     MOVE SPACES TO LINK-OUT-MANUFACTURER
020700
020800     MOVE LINK-IN-MODEL TO W-RAW-TEXT
020900     PERFORM C010-RAW-LENGTH
021000     PERFORM C050-NORMALIZE-TEXT
021100
021200     IF C4-NORMLEN = ZERO
021300        GO TO B100-99
021400     END-IF
021500
021600     PERFORM C100-EXACT-MATCH
021700     IF W-FOUND
021800        GO TO B100-SET-RESULT
021900     END-IF
022000
022100     PERFORM C200-CONTAINS-MATCH
022200     IF W-FOUND
022300        GO TO B100-SET-RESULT
022400     END-IF
022500
022600     PERFORM C300-PREFIX-DROP-MATCH
022700     IF W-FOUND
022800        GO TO B100-SET-RESULT
022900     END-IF
023000
023100     PERFORM C400-STARTSWITH-MATCH
023200     IF W-NOT-FOUND
023300        GO TO B100-99
023400     END-IF
023500     .
023600 B100-SET-RESULT.
023700     MOVE WTC-MODEL (C4-BESTIDX)        TO LINK-OUT-MODEL
023800     MOVE WTC-MANUFACTURER (C4-BESTIDX) TO LINK-OUT-MANUFACTURER
023900     SET LINK-MODEL-MATCHED TO TRUE
024000     GO TO B100-99
024100     .
024200 B100-99.
024300     EXIT.
024400
024500******************************************************************
024600* Ermitteln der belegten Laenge des rohen MODEL-Feldes          *
024700******************************************************************
024800 C010-RAW-LENGTH SECTION.
024900 C010-00.
025000     MOVE 50 TO C4-RAWLEN
025100     PERFORM C011-SCAN-BACK THRU C011-EXIT
025200         VARYING C4-PTR FROM 50 BY -1
025300         UNTIL C4-PTR < 1
025400            OR W-RAW-TEXT (C4-PTR:1) NOT = SPACE
025500     GO TO C010-99
025600     .
025700 C011-SCAN-BACK.
025800     MOVE C4-PTR TO C4-RAWLEN
025900     SUBTRACT 1 FROM C4-RAWLEN.
026000 C011-EXIT.
026100     EXIT.
026200 C010-99.
026300     EXIT.
026400
026500******************************************************************
026600* U08 -- Normalisieren: klein schreiben, Leerzeichen/Binde-     *
026700* striche/Unterstriche zu genau einem Leerzeichen zusammen-     *
026800* fassen, uebrige Satzzeichen entfernen                        *
026900******************************************************************
027000 C050-NORMALIZE-TEXT SECTION.
027100 C050-00.
027200     INSPECT W-RAW-TEXT CONVERTING
027300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027400     TO "abcdefghijklmnopqrstuvwxyz"
027500
027600     MOVE SPACES TO W-NORM
027700     MOVE ZERO   TO C4-NORMLEN
027800     SET LAST-NOT-SPACE TO TRUE
027900
028000     IF C4-RAWLEN = ZERO
028100        GO TO C050-99
028200     END-IF
028300
028400     PERFORM C051-NORM-CHAR THRU C051-EXIT
028500         VARYING C4-PTR FROM 1 BY 1
028600         UNTIL C4-PTR > C4-RAWLEN
028700
028800     IF C4-NORMLEN > ZERO
028900     AND WN-CHAR (C4-NORMLEN) = SPACE
029000        SUBTRACT 1 FROM C4-NORMLEN
029100     END-IF
029200     GO TO C050-99
029300     .
029400 C051-NORM-CHAR.
029500     MOVE W-RAW-TEXT (C4-PTR:1) TO W-CH
029600
029700     SET MATCH-NOT-FOUND TO TRUE
029800     PERFORM C052-SEP-CHECK THRU C052-EXIT
029900         VARYING C4-I1 FROM 1 BY 1
030000         UNTIL C4-I1 > 3 OR MATCH-FOUND
030100
030200     IF MATCH-FOUND
030300        IF C4-NORMLEN > ZERO AND LAST-NOT-SPACE
030400           ADD 1 TO C4-NORMLEN
030500           MOVE SPACE TO WN-CHAR (C4-NORMLEN)
030600           SET LAST-WAS-SPACE TO TRUE
030700        END-IF
030800        GO TO C051-EXIT
030900     END-IF
031000
031100     SET MATCH-NOT-FOUND TO TRUE
031200     PERFORM C053-PUNCT-CHECK THRU C053-EXIT
031300         VARYING C4-I1 FROM 1 BY 1
031400         UNTIL C4-I1 > 10 OR MATCH-FOUND
031500
031600     IF MATCH-FOUND
031700        GO TO C051-EXIT
031800     END-IF
031900
032000     IF C4-NORMLEN < 30
032100        ADD 1 TO C4-NORMLEN
032200        MOVE W-CH TO WN-CHAR (C4-NORMLEN)
032300        SET LAST-NOT-SPACE TO TRUE
032400     END-IF.
032500 C051-EXIT.
032600     EXIT.
032700 C052-SEP-CHECK.
032800     IF W-CH = SEP-ENTRY (C4-I1)
032900        SET MATCH-FOUND TO TRUE
033000     END-IF.
033100 C052-EXIT.
033200     EXIT.
033300 C053-PUNCT-CHECK.
033400     IF W-CH = PUNCT-ENTRY (C4-I1)
033500        SET MATCH-FOUND TO TRUE
033600     END-IF.
033700 C053-EXIT.
033800     EXIT.
033900 C050-99.
034000     EXIT.
034100
034200******************************************************************
034300* U08 Strategie 1 -- Exakter Treffer: normalisiertes MODEL      *
034400* entspricht genau einer Katalogvariante                        *
034500******************************************************************
034600 C100-EXACT-MATCH SECTION.
034700 C100-00.
034800     SET W-NOT-FOUND TO TRUE
034900     PERFORM C110-EXACT-TEST THRU C110-EXIT
035000         VARYING C4-I1 FROM 1 BY 1
035100         UNTIL C4-I1 > WT-CAT-COUNT OR W-FOUND
035200     GO TO C100-99
035300     .
035400 C110-EXACT-TEST.
035500     IF WTC-VARLEN (C4-I1) = C4-NORMLEN
035600     AND WTC-VARIATION (C4-I1) (1:C4-NORMLEN)
035700         = W-NORM (1:C4-NORMLEN)
035800        SET W-FOUND TO TRUE
035900        MOVE C4-I1 TO C4-BESTIDX
036000     END-IF.
036100 C110-EXIT.
036200     EXIT.
036300 C100-99.
036400     EXIT.
036500
036600******************************************************************
036700* U08 Strategie 2 -- Enthaelt-Treffer: Katalogvariante kommt    *
036800* als ganzes Wort im normalisierten MODEL vor; laengste         *
036900* Variante gewinnt                                              *
037000******************************************************************
037100 C200-CONTAINS-MATCH SECTION.
037200 C200-00.
037300     SET W-NOT-FOUND TO TRUE
037400     MOVE ZERO TO C4-BESTLEN
037500     MOVE ZERO TO C4-BESTIDX
037600
037700     PERFORM C210-CONTAINS-TEST THRU C210-EXIT
037800         VARYING C4-I1 FROM 1 BY 1
037900         UNTIL C4-I1 > WT-CAT-COUNT
038000
038100     IF C4-BESTIDX > ZERO
038200        SET W-FOUND TO TRUE
038300     END-IF
038400     GO TO C200-99
038500     .
038600 C210-CONTAINS-TEST.
038700     MOVE WTC-VARLEN (C4-I1) TO C4-VARLEN
038800     IF C4-VARLEN > ZERO AND C4-VARLEN <= C4-NORMLEN
038900     AND C4-VARLEN > C4-BESTLEN
039000
039100        SET MATCH-NOT-FOUND TO TRUE
039200        PERFORM C220-WORD-SCAN THRU C220-EXIT
039300            VARYING C4-PTR FROM 1 BY 1
039400            UNTIL C4-PTR > C4-NORMLEN - C4-VARLEN + 1
039500               OR MATCH-FOUND
039600
039700        IF MATCH-FOUND
039800           MOVE C4-VARLEN TO C4-BESTLEN
039900           MOVE C4-I1     TO C4-BESTIDX
040000        END-IF
040100     END-IF.
040200 C210-EXIT.
040300     EXIT.
040400 C220-WORD-SCAN.
040500     IF W-NORM (C4-PTR:C4-VARLEN)
040600        = WTC-VARIATION (C4-I1) (1:C4-VARLEN)
040700
040800        MOVE ZERO TO C4-WORDSTART
040900        IF C4-PTR = 1
041000           MOVE 1 TO C4-WORDSTART
041100        ELSE
041200           IF W-NORM (C4-PTR - 1:1) = SPACE
041300              MOVE 1 TO C4-WORDSTART
041400           END-IF
041500        END-IF
041600
041700        IF C4-WORDSTART = 1
041800           IF C4-PTR + C4-VARLEN - 1 = C4-NORMLEN
041900              SET MATCH-FOUND TO TRUE
042000           ELSE
042100              IF W-NORM (C4-PTR + C4-VARLEN:1) = SPACE
042200                 SET MATCH-FOUND TO TRUE
042300              END-IF
042400           END-IF
042500        END-IF
042600     END-IF.
042700 C220-EXIT.
042800     EXIT.
042900 C200-99.
043000     EXIT.
043100
043200******************************************************************
043300* U08 Strategie 3 -- Herstellerpraefix verwerfen: erstes Wort   *
043400* des normalisierten MODEL abtrennen, Rest exakt vergleichen     *
043500******************************************************************
043600 C300-PREFIX-DROP-MATCH SECTION.
043700 C300-00.
043800     SET W-NOT-FOUND TO TRUE
043900     MOVE ZERO TO C4-REMSTART
044000
044100     PERFORM C310-FIND-SPACE THRU C310-EXIT
044200         VARYING C4-PTR FROM 1 BY 1
044300         UNTIL C4-PTR > C4-NORMLEN OR C4-REMSTART > ZERO
044400
044500     IF C4-REMSTART = ZERO
044600        GO TO C300-99
044700     END-IF
044800
044900     COMPUTE C4-REMLEN = C4-NORMLEN - C4-REMSTART + 1
045000     IF C4-REMLEN = ZERO
045100        GO TO C300-99
045200     END-IF
045300
045400     MOVE SPACES TO W-REMAINDER
045500     MOVE W-NORM (C4-REMSTART:C4-REMLEN)
045600         TO W-REMAINDER (1:C4-REMLEN)
045700
045800     PERFORM C320-PREFIX-TEST THRU C320-EXIT
045900         VARYING C4-I1 FROM 1 BY 1
046000         UNTIL C4-I1 > WT-CAT-COUNT OR W-FOUND
046100     GO TO C300-99
046200     .
046300 C310-FIND-SPACE.
046400     IF W-NORM (C4-PTR:1) = SPACE
046500        COMPUTE C4-REMSTART = C4-PTR + 1
046600     END-IF.
046700 C310-EXIT.
046800     EXIT.
046900 C320-PREFIX-TEST.
047000     IF WTC-VARLEN (C4-I1) = C4-REMLEN
047100     AND WTC-VARIATION (C4-I1) (1:C4-REMLEN)
047200         = W-REMAINDER (1:C4-REMLEN)
047300        SET W-FOUND TO TRUE
047400        MOVE C4-I1 TO C4-BESTIDX
047500     END-IF.
047600 C320-EXIT.
047700     EXIT.
047800 C300-99.
047900     EXIT.
048000
048100******************************************************************
048200* U08 Strategie 4 -- Beginnt-mit-Treffer: normalisiertes MODEL  *
048300* beginnt mit "<Variante><Leerzeichen>"                          *
048400******************************************************************
048500 C400-STARTSWITH-MATCH SECTION.
048600 C400-00.
048700     SET W-NOT-FOUND TO TRUE
048800     PERFORM C410-STARTSWITH-TEST THRU C410-EXIT
048900         VARYING C4-I1 FROM 1 BY 1
049000         UNTIL C4-I1 > WT-CAT-COUNT OR W-FOUND
049100     GO TO C400-99
049200     .
049300 C410-STARTSWITH-TEST.
049400     MOVE WTC-VARLEN (C4-I1) TO C4-VARLEN
049500     IF C4-VARLEN > ZERO AND C4-VARLEN < C4-NORMLEN
049600        IF W-NORM (1:C4-VARLEN)
049700           = WTC-VARIATION (C4-I1) (1:C4-VARLEN)
049800        AND W-NORM (C4-VARLEN + 1:1) = SPACE
049900           SET W-FOUND TO TRUE
050000           MOVE C4-I1 TO C4-BESTIDX
050100        END-IF
050200     END-IF.
050300 C410-EXIT.
050400     EXIT.
050500 C400-99.
050600     EXIT.
050700
050800******************************************************************
050900* ENDE Source-Programm                                          *
051000******************************************************************
