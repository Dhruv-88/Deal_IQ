000100******************************************************************
000200* DIQLNK0C  --  Uebergabeblock fuer CALL "DIQPRS0M"              *
000300*               (Freitext-Extraktion, Schritt U01)                *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1994-06-30                                 *
000600* Letzte Version   :: A.02.00                                    *
000700* Kurzbeschreibung :: LINK-REC zwischen DIQCLN0O und dem         *
000800*                     Extraktionsmodul DIQPRS0M                  *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von  | Kommentar                        *
001100*---------|------------|------|----------------------------------*
001200* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001300* A.01.00 | 1992-02-09 | hmb  | LINK-IN-DRIVE-LEN entfernt,      *
001400*         |            |      | Modul ermittelt Laenge selbst    *
001500* A.02.00 | 1994-06-30 | dkw  | LINK-FILLED-xxx Anzeigen je Feld *
001600*         |            |      | ergaenzt fuer U19-Zaehlung       *
001700*----------------------------------------------------------------*
001800*
001900* Aufrufkonvention wie bei SSFANO0M: LINK-RC = 0 heisst OK.
002000* Die Herstellerliste (MFG-LIST) wird nicht ueber diesen Block
002100* uebergeben, sondern -- wie SRC-LINES-BUFFER bei SSFANO0M --
002200* als EXTERNAL-Tabelle WT-MFGLST-TABLE gemeinsam genutzt
002300* (siehe DIQCLN0O und DIQPRS0M, Abschnitt WORKING-STORAGE).
002400*
002500******************************************************************
002600 01  LINK-REC.
002700     05  LINK-HDR.
002800         10  LINK-RC             PIC S9(04) COMP.
002900*                                 0    = OK
003000*                                 9999 = Programmabbruch
003100    05  LINK-DATA.
003200*           --------------- Eingabe ------------------------
003300        10  LINK-IN-MODEL        PIC X(50).
003400        10  LINK-IN-DESCRIPTION  PIC X(100).
003500*           --------------- Eingabe / Ausgabe ---------------
003600*           jedes Feld wird nur dann von DIQPRS0M gesetzt,
003700*           wenn es beim Aufruf noch fehlend war (siehe U01)
003800        10  LINK-YEAR            PIC 9(04).
003900        10  LINK-MANUFACTURER    PIC X(20).
004000        10  LINK-TYPE            PIC X(12).
004100        10  LINK-DRIVE           PIC X(03).
004200        10  LINK-CYLINDERS       PIC X(12).
004300*                                 nur Arbeitsfeld, wird von
004400*                                 DIQCLN0O nach U02 verworfen
004500*           --------------- Ausgabe (Anzeigen) --------------
004600        10  LINK-FILLED-YEAR         PIC 9.
004700            88  LINK-DID-FILL-YEAR         VALUE 1.
004800        10  LINK-FILLED-MANUFACTURER PIC 9.
004900            88  LINK-DID-FILL-MANUFACTURER VALUE 1.
005000        10  LINK-FILLED-TYPE         PIC 9.
005100            88  LINK-DID-FILL-TYPE         VALUE 1.
005200        10  LINK-FILLED-DRIVE        PIC 9.
005300            88  LINK-DID-FILL-DRIVE        VALUE 1.
005400        10  LINK-FILLED-CYLINDERS    PIC 9.
005500            88  LINK-DID-FILL-CYLINDERS    VALUE 1.
005600        10  FILLER                   PIC X(06).
