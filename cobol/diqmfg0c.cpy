000100******************************************************************
000200* DIQMFG0C  --  Record-Layout Referenz Herstellerliste           *
000300*               (MFG-LIST / MFGLST-REC)                          *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1993-05-27                                 *
000600* Letzte Version   :: A.01.00                                    *
000700* Kurzbeschreibung :: Liste zulaessiger Herstellernamen,         *
000800*                     genutzt in U01, U12 und der Pruefstrecke   *
000900*                     U18 (Regel 7)                               *
001000*----------------------------------------------------------------*
001100* Vers.   | Datum      | von  | Kommentar                        *
001200*---------|------------|------|----------------------------------*
001300* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001400* A.01.00 | 1993-05-27 | hmb  | Kommentar ergaenzt, Change 114   *
001500*----------------------------------------------------------------*
001600 01  MFGLST-REC.
001700     05  MFG-NAME                PIC X(20).
001800*                                 Herstellername, klein
001900*                                 geschrieben, kann Bindestrich
002000*                                 oder Leerzeichen enthalten
