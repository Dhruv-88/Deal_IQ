000100******************************************************************
000200* DIQMLK0C  --  Uebergabeblock fuer CALL "DIQMDL0M"              *
000300*               (Modell-Kanonisierung, Schritt U08)               *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1993-05-27                                 *
000600* Letzte Version   :: A.01.00                                    *
000700* Kurzbeschreibung :: LINK-REC zwischen DIQCLN0O und dem         *
000800*                     Kanonisierungsmodul DIQMDL0M                *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von  | Kommentar                        *
001100*---------|------------|------|----------------------------------*
001200* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
001300* A.01.00 | 1993-05-27 | hmb  | Kommentar ergaenzt, Change 114   *
001400*----------------------------------------------------------------*
001500*
001600* Der aufbereitete Modellkatalog (Grundform je Katalogeintrag
001700* plus Schreibvarianten, siehe B045-BUILD-CATALOG-VARIATIONS in
001800* DIQCLN0O) wird nicht ueber diesen Block uebergeben, sondern
001900* -- wie SRC-LINES-BUFFER bei SSFANO0M -- als EXTERNAL-Tabelle
002000* WT-CATALOG-TABLE gemeinsam genutzt.
002100*
002200******************************************************************
002300 01  LINK-REC.
002400     05  LINK-HDR.
002500         10  LINK-RC             PIC S9(04) COMP.
002600*                                 0   = OK, Satz unveraendert oder
002700*                                       kanonisiert
002800*                                 9999 = Programmabbruch
002900     05  LINK-DATA.
003000        10  LINK-IN-MODEL        PIC X(50).
003100*                                 Rohwert LST-MODEL
003200        10  LINK-OUT-MODEL       PIC X(30).
003300*                                 kanonisches Modell (nur gesetzt
003400*                                 wenn LINK-MATCH-FOUND)
003500        10  LINK-OUT-MANUFACTURER PIC X(20).
003600*                                 kanonischer Hersteller (nur
003700*                                 gesetzt wenn LINK-MATCH-FOUND)
003800        10  LINK-MATCH-FOUND     PIC 9.
003900            88  LINK-MODEL-MATCHED     VALUE 1.
004000            88  LINK-MODEL-NOT-MATCHED VALUE 0.
004100        10  FILLER               PIC X(09).
