000100******************************************************************
000200* DIQCLR0C  --  Record-Layout Bereinigter Bestand                *
000300*               (CLEAN-LISTINGS / CLEAN-REC)                     *
000400*----------------------------------------------------------------*
000500* Letzte Aenderung :: 1994-11-02                                 *
000600* Letzte Version   :: C.01.00                                    *
000700* Kurzbeschreibung :: Satzbild fuer den Ausgabebestand der       *
000800*                     Deal-IQ Bereinigungsstrecke                *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von  | Kommentar                        *
001100*---------|------------|------|----------------------------------*
001200* A.00.00 | 1991-06-14 | rkl  | Neuerstellung, Abbild von         *
001300*         |            |      | LISTING-REC (siehe DIQLST0C)      *
001400* B.00.00 | 1993-05-27 | rkl  | Feld CLN-CENSUS-REGION ergaenzt, *
001500*         |            |      | Change DIQ-0114                *
001600* C.00.00 | 1994-01-11 | rkl  | FILLER am Satzende ergaenzt      *
001700* C.01.00 | 1994-11-02 | dkw  | Kommentare an DIQLST0C angepasst *
001800*----------------------------------------------------------------*
001900*
002000* Deckungsgleich mit LISTING-REC (DIQLST0C), erweitert um die
002100* in Schritt U14 ermittelte Census-Division. Nur Saetze, die
002200* die komplette Pruefstrecke (U01 bis U18) ueberstehen, werden
002300* in diesem Bild auf CLEAN-LISTINGS geschrieben.
002400*
002500******************************************************************
002600 01  CLEAN-REC.
002700     05  CLN-ID                  PIC 9(10).
002800     05  CLN-PRICE               PIC 9(07).
002900     05  CLN-YEAR                PIC 9(04).
003000     05  CLN-MANUFACTURER        PIC X(20).
003100     05  CLN-MODEL               PIC X(50).
003200     05  CLN-FUEL                PIC X(10).
003300     05  CLN-ODOMETER            PIC 9(07).
003400     05  CLN-TITLE-STATUS        PIC X(10).
003500     05  CLN-TRANSMISSION        PIC X(10).
003600     05  CLN-DRIVE               PIC X(20).
003700     05  CLN-TYPE                PIC X(12).
003800     05  CLN-PAINT-COLOR         PIC X(10).
003900     05  CLN-STATE               PIC X(02).
004000     05  CLN-COORDS.
004100         10  CLN-LAT             PIC S9(03)V9(04).
004200         10  CLN-LONG            PIC S9(03)V9(04).
004300     05  CLN-DESCRIPTION         PIC X(100).
004400     05  FILLER                  PIC X(10).
004500*                                 Reserve, seit C.00.00 (rkl)
004600     05  CLN-CENSUS-REGION       PIC X(18).
004700*                                 eine der 9 US-Zensus-Divisionen,
004800*                                 gemischte Schreibweise, ermittelt
004900*                                 aus CLN-STATE in Schritt U14
