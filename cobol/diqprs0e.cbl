000100?NOLMAP, SYMBOLS, INSPECT
000200?SAVE ALL
000300?SAVEABEND
000400?LINES 66
000500?CHECK 3
000600
000700 IDENTIFICATION DIVISION.
000800*----------------------------------------------------------------
000900 PROGRAM-ID.    DIQPRS0M.
001000 AUTHOR.        R KLINGLER.
001100 INSTALLATION.  DEAL-IQ BATCHBETRIEB.
001200 DATE-WRITTEN.  1991-06-14.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001500*----------------------------------------------------------------
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 1998-11-30
001900* Letzte Version   :: C.01.00
002000* Kurzbeschreibung :: Extraktionsmodul fuer Schritt U01 der
002100*                     Deal-IQ Bereinigungsstrecke -- ergaenzt
002200*                     MANUFACTURER, TYPE, DRIVE, CYLINDERS und
002300*                     YEAR aus den Freitextfeldern MODEL und
002400*                     DESCRIPTION, sofern das Zielfeld beim
002500*                     Aufruf noch fehlend ist.
002600* Aufruf           :: CALL "DIQPRS0M" USING LINK-REC
002700*                     (siehe DIQLNK0C) aus DIQCLN0O,
002800*                     Abschnitt B210-EXTRACT-RECORD
002900*
003000*----------------------------------------------------------------*
003100* Vers.   | Datum      | von  | Kommentar                        *
003200*---------|------------|------|----------------------------------*
003300* A.00.00 | 1991-06-14 | rkl  | Neuerstellung                    *
003400* A.01.00 | 1992-02-09 | hmb  | Antriebs-Erkennung um "4x4" und  *
003500*         |            |      | "awd" ergaenzt (Ticket 1042)     *
003600* A.02.00 | 1992-11-03 | rkl  | Karosserieform-Erkennung neu     *
003700* B.00.00 | 1993-05-27 | dkw  | Herstellererkennung gegen        *
003800*         |            |      | MFG-LIST (Change DIQ-0114)       *
003900* B.01.00 | 1994-06-30 | hmb  | LINK-FILLED-xxx Anzeigen je Feld *
004000*         |            |      | ergaenzt fuer U19-Zaehlung       *
004100* B.02.00 | 1996-09-17 | rkl  | Baujahr-Erkennung: Grenzfall     *
004200*         |            |      | vierstellige Zahl am Textende    *
004300*         |            |      | korrigiert (Ticket 3390)         *
004400* C.00.00 | 1998-11-30 | dkw  | JAHRHUNDERTWECHSEL: Pruefung     *
004500*         |            |      | "19" oder "20" statt nur "19",   *
004600*         |            |      | Modul war sonst ab 2000 blind    *
004700*         |            |      | fuer neue Baujahre (Y2K, Chg 9)  *
004800* C.01.00 | 1998-12-02 | dkw  | Regressionstest nach Y2K-Aend-   *
004900*         |            |      | erung wiederholt, keine Befunde  *
005000*----------------------------------------------------------------*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
007200*--------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-ANZ              PIC S9(04) COMP.
007500     05      C4-COUNT            PIC S9(04) COMP.
007600     05      C4-I1               PIC S9(04) COMP.
007700     05      C4-I2               PIC S9(04) COMP.
007800     05      C4-I3               PIC S9(04) COMP.
007900     05      C4-LEN              PIC S9(04) COMP.
008000     05      C4-PTR              PIC S9(04) COMP.
008100     05      C4-SRC              PIC S9(04) COMP.
008200     05      C4-DIGCNT           PIC S9(04) COMP.
008300     05      C4-WORDLEN          PIC S9(04) COMP.
008400     05      C4-NEEDLEN          PIC S9(04) COMP.
008500     05      C4-BESTLEN          PIC S9(04) COMP.
008600     05      C4-BESTIDX          PIC S9(04) COMP.
008700
008800*--------------------------------------------------------------*
008900* Display-Felder: Praefix D                                    *
009000*--------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-NUM4              PIC 9(04).
009300
009400*--------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K                      *
009600*--------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08) VALUE "DIQPRS0M".
009900
010000*----------------------------------------------------------------*
010100* Conditional-Felder                                             *
010200*----------------------------------------------------------------*
010300 01          SCHALTER.
010400     05      PRG-STATUS          PIC 9       VALUE ZERO.
010500          88 PRG-OK                          VALUE ZERO.
010600          88 PRG-ABBRUCH                     VALUE 2.
010700
010800     05      SEARCH-FLAG        PIC 9          VALUE ZERO.
010900          88 W-NOT-FOUND                       VALUE ZERO.
011000          88 W-FOUND                           VALUE 1.
011100
011200     05      MATCH-FLAG         PIC 9          VALUE ZERO.
011300          88  MATCH-NOT-FOUND                  VALUE ZERO.
011400          88  MATCH-FOUND                      VALUE 1.
011500
011600*--------------------------------------------------------------*
011700* weitere Arbeitsfelder                                        *
011800*--------------------------------------------------------------*
011900 01          WORK-FELDER.
012000     05      W-TEXT              PIC X(100)  VALUE SPACES.
012100     05      W-TEXT-LEN          PIC S9(04) COMP VALUE ZERO.
012200     05      W-NEEDLE            PIC X(20)   VALUE SPACES.
012300     05      W-NEEDLE-B          PIC X(20)   VALUE SPACES.
012400     05      W-CAND-A            PIC X(20)   VALUE SPACES.
012500     05      W-CAND-B            PIC X(20)   VALUE SPACES.
012600     05      W-WORD              PIC X(30)   VALUE SPACES.
012700     05      W-DIGITS            PIC X(07)   VALUE SPACES.
012800     05      W-CYL-TEXT          PIC X(12)   VALUE SPACES.
012900*                                 wird "<n> cylinders"
013000
013100*--------------------------------------------------------------*
013200* Wort-Tabelle fuer Tokenisierung von MODEL/DESCRIPTION         *
013300*--------------------------------------------------------------*
013400 01          WORT-TABELLE.
013500     05      WT-WORD-COUNT       PIC S9(04) COMP VALUE ZERO.
013600     05      WT-WORD             PIC X(30) OCCURS 30 TIMES
013700                                 VALUE SPACES.
013800
013900*--------------------------------------------------------------*
014000* Katalog der Antriebsmuster je Zielwert (Einzelworte)         *
014100*--------------------------------------------------------------*
014200 01          DRIVE-4WD-VALUES.
014300     05      FILLER              PIC X(06) VALUE "4d".
014400     05      FILLER              PIC X(06) VALUE "4wd".
014500     05      FILLER              PIC X(06) VALUE "awd".
014600     05      FILLER              PIC X(06) VALUE "4x4".
014700 01          DRIVE-4WD-LIST REDEFINES DRIVE-4WD-VALUES.
014800     05      DL4-ENTRY           PIC X(06) OCCURS 4 TIMES.
014900
015000 01          DRIVE-RWD-VALUES.
015100     05      FILLER              PIC X(06) VALUE "2d".
015200     05      FILLER              PIC X(06) VALUE "rwd".
015300 01          DRIVE-RWD-LIST REDEFINES DRIVE-RWD-VALUES.
015400     05      DLR-ENTRY           PIC X(06) OCCURS 2 TIMES.
015500
015600 01          DRIVE-FWD-VALUES.
015700     05      FILLER              PIC X(06) VALUE "fwd".
015800 01          DRIVE-FWD-LIST REDEFINES DRIVE-FWD-VALUES.
015900     05      DLF-ENTRY           PIC X(06) OCCURS 1 TIMES.
016000
016100*--------------------------------------------------------------*
016200* Katalog der Karosserieform-Einzelworte (ohne Mini-Van, das   *
016300* als Sonderfall behandelt wird)                                *
016400*--------------------------------------------------------------*
016500 01          TYPE-LIST-VALUES.
016600     05      FILLER              PIC X(12) VALUE "sedan".
016700     05      FILLER              PIC X(12) VALUE "coupe".
016800     05      FILLER              PIC X(12) VALUE "suv".
016900     05      FILLER              PIC X(12) VALUE "hatchback".
017000     05      FILLER              PIC X(12) VALUE "wagon".
017100     05      FILLER              PIC X(12) VALUE "convertible".
017200     05      FILLER              PIC X(12) VALUE "pickup".
017300     05      FILLER              PIC X(12) VALUE "truck".
017400     05      FILLER              PIC X(12) VALUE "van".
017500     05      FILLER              PIC X(12) VALUE "offroad".
017600     05      FILLER              PIC X(12) VALUE "bus".
017700 01          TYPE-LIST REDEFINES TYPE-LIST-VALUES.
017800     05      TYL-ENTRY           PIC X(12) OCCURS 11 TIMES.
017900
018000*--------------------------------------------------------------*
018100* Herstellertabelle -- EXTERNAL, gemeinsam mit DIQCLN0O         *
018200* genutzt (wie SRC-LINES-BUFFER bei SSFANO0M). Wird von         *
018300* DIQCLN0O aus MFG-LIST geladen; dieses Modul liest nur.        *
018400*--------------------------------------------------------------*
018500 01          WT-MFGLST-TABLE IS EXTERNAL.
018600     05      WT-MFGLST-COUNT     PIC S9(04) COMP.
018700     05      WT-MFGLST-ENTRY     PIC X(20) OCCURS 100 TIMES.
018800
018900 LINKAGE SECTION.
019000     COPY    DIQLNK0C.
019100
019200 PROCEDURE DIVISION USING LINK-REC.
019300******************************************************************
019400* Steuerungs-Section                                            *
019500******************************************************************
019600 A100-STEUERUNG SECTION.
019700 A100-00.
019800     IF  SHOW-VERSION
019900         DISPLAY K-MODUL " vom: " WHEN-COMPILED OF DIQPRS0M
020000         STOP RUN
020100     END-IF
020200
020300     MOVE ZERO TO LINK-RC
020400     PERFORM B100-VERARBEITUNG
020500     EXIT PROGRAM
020600     .
020700 A100-99.
020800     EXIT.
020900
021000******************************************************************
021100* Verarbeitung: MODEL zuerst, dann DESCRIPTION je Zielfeld,     *
021200* aber nur solange das Zielfeld noch fehlend ist                *
021300******************************************************************
021400 B100-VERARBEITUNG SECTION.
021500 B100-00.
021600     MOVE ZERO   TO LINK-FILLED-YEAR
021700                    LINK-FILLED-MANUFACTURER
021800                    LINK-FILLED-TYPE
021900                    LINK-FILLED-DRIVE
022000                    LINK-FILLED-CYLINDERS
022100
022200     MOVE 1 TO C4-SRC
022300     PERFORM B110-PARSE-ONE-SOURCE
022400     MOVE 2 TO C4-SRC
022500     PERFORM B110-PARSE-ONE-SOURCE
022550     .
022600 B100-99.
022700     EXIT.
022800
022900 B110-PARSE-ONE-SOURCE SECTION.
023000 B110-00.
023100     EVALUATE C4-SRC
023200        WHEN 1
023300           MOVE LINK-IN-MODEL       TO W-TEXT
023400        WHEN 2
023500           MOVE SPACES              TO W-TEXT
023600           MOVE LINK-IN-DESCRIPTION TO W-TEXT
023700     END-EVALUATE
023800
023900     INSPECT W-TEXT CONVERTING
024000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024100     TO "abcdefghijklmnopqrstuvwxyz"
024200
024300     PERFORM C010-TEXT-LENGTH
024400
024500     IF LINK-YEAR = ZERO
024600        PERFORM C100-EXTRACT-YEAR
024700     END-IF
024800
024900     IF LINK-CYLINDERS = SPACES
025000        PERFORM C200-EXTRACT-CYLINDERS
025100     END-IF
025200
025300     IF LINK-DRIVE = SPACES
025400        PERFORM C300-EXTRACT-DRIVE
025500     END-IF
025600
025700     IF LINK-TYPE = SPACES
025800        PERFORM C400-EXTRACT-TYPE
025900     END-IF
026000
026100     IF LINK-MANUFACTURER = SPACES
026200        PERFORM C500-EXTRACT-MANUFACTURER
026300     END-IF
026400     .
026500 B110-99.
026600     EXIT.
026700
026800******************************************************************
026900* Ermitteln der belegten Laenge von W-TEXT (ohne Folgeblanks).  *
027000* Schleifen laufen grundsaetzlich ueber PERFORM ... THRU ...    *
027100* auf eigene Absatz-Paare, nicht als eingebetteter PERFORM-     *
027200* Block; das Hauptprogramm jeder Section verlaesst sich daher   *
027300* nie auf Fallthrough in nachfolgende Hilfsabsaetze.            *
027400******************************************************************
027500 C010-TEXT-LENGTH SECTION.
027600 C010-00.
027700     MOVE 100 TO W-TEXT-LEN
027800     PERFORM C011-SCAN-BACK THRU C011-EXIT
027900         VARYING C4-PTR FROM 100 BY -1
028000         UNTIL C4-PTR < 1
028100            OR W-TEXT (C4-PTR:1) NOT = SPACE
028200     GO TO C010-99
028300     .
028400 C011-SCAN-BACK.
028500     MOVE C4-PTR TO W-TEXT-LEN
028600     SUBTRACT 1 FROM W-TEXT-LEN.
028700 C011-EXIT.
028800     EXIT.
028900 C010-99.
029000     EXIT.
029100
029200******************************************************************
029300* U01 -- Baujahr: erste eigenstaendige vierstellige Zahl,       *
029400* beginnend mit "19" oder "20"                                  *
029500******************************************************************
029600 C100-EXTRACT-YEAR SECTION.
029700 C100-00.
029800     SET W-NOT-FOUND TO TRUE
029900     IF W-TEXT-LEN < 4
030000        GO TO C100-99
030100     END-IF
030200
030300     PERFORM C110-YEAR-TEST THRU C110-EXIT
030400         VARYING C4-PTR FROM 1 BY 1
030500         UNTIL C4-PTR > W-TEXT-LEN - 3
030600            OR W-FOUND
030700     GO TO C100-99
030800     .
030900 C110-YEAR-TEST.
031000     IF (W-TEXT (C4-PTR:2) = "19" OR W-TEXT (C4-PTR:2) = "20")
031100     AND W-TEXT (C4-PTR + 2:1) IS NUMERIC
031200     AND W-TEXT (C4-PTR + 3:1) IS NUMERIC
031300
031400        IF C4-PTR = 1
031500           MOVE 1 TO C4-I1
031600        ELSE
031700           IF W-TEXT (C4-PTR - 1:1) IS NUMERIC
031800              MOVE 0 TO C4-I1
031900           ELSE
032000              MOVE 1 TO C4-I1
032100           END-IF
032200        END-IF
032300
032400        IF C4-PTR + 4 > W-TEXT-LEN
032500           MOVE 1 TO C4-I2
032600        ELSE
032700           IF W-TEXT (C4-PTR + 4:1) IS NUMERIC
032800              MOVE 0 TO C4-I2
032900           ELSE
033000              MOVE 1 TO C4-I2
033100           END-IF
033200        END-IF
033300
033400        IF C4-I1 = 1 AND C4-I2 = 1
033500           SET W-FOUND TO TRUE
033600           MOVE W-TEXT (C4-PTR:4) TO LINK-YEAR
033700           SET LINK-DID-FILL-YEAR TO TRUE
033800        END-IF
033900     END-IF.
034000 C110-EXIT.
034100     EXIT.
034200 C100-99.
034300     EXIT.
034400
034500******************************************************************
034600* U01 -- Zylinderzahl: Ziffernfolge unmittelbar (ggf. mit einem *
034700* Blank) vor "cyl"                                               *
034800******************************************************************
034900 C200-EXTRACT-CYLINDERS SECTION.
035000 C200-00.
035100     SET W-NOT-FOUND TO TRUE
035200     IF W-TEXT-LEN < 4
035300        GO TO C200-99
035400     END-IF
035500
035600     PERFORM C210-CYL-TEST THRU C210-EXIT
035700         VARYING C4-PTR FROM 1 BY 1
035800         UNTIL C4-PTR > W-TEXT-LEN - 2
035900            OR W-FOUND
036000     GO TO C200-99
036100     .
036200 C210-CYL-TEST.
036300     IF W-TEXT (C4-PTR:3) = "cyl"
036400
036500*       Rueckwaerts: optional ein Blank, dann Ziffernfolge
036600        MOVE C4-PTR TO C4-I1
036700        SUBTRACT 1 FROM C4-I1
036800        IF C4-I1 > 0 AND W-TEXT (C4-I1:1) = SPACE
036900           SUBTRACT 1 FROM C4-I1
037000        END-IF
037100
037200        MOVE SPACES TO W-DIGITS
037300        MOVE ZERO   TO C4-I3
037400        PERFORM C211-COLLECT-DIGIT THRU C211-EXIT
037500            UNTIL C4-I1 < 1
037600               OR W-TEXT (C4-I1:1) NOT NUMERIC
037700               OR C4-I3 >= 7
037800
037900        IF C4-I3 > ZERO
038000           SET W-FOUND TO TRUE
038100           MOVE SPACES TO W-CYL-TEXT
038200           COMPUTE C4-DIGCNT = 8 - C4-I3
038300           STRING W-DIGITS (C4-DIGCNT:C4-I3) DELIMITED BY SIZE,
038400                  " cylinders" DELIMITED BY SIZE
038500                  INTO W-CYL-TEXT
038600           MOVE W-CYL-TEXT TO LINK-CYLINDERS
038700           SET LINK-DID-FILL-CYLINDERS TO TRUE
038800        END-IF
038900     END-IF.
039000 C210-EXIT.
039100     EXIT.
039200 C211-COLLECT-DIGIT.
039300     ADD 1 TO C4-I3
039400     MOVE W-TEXT (C4-I1:1) TO W-DIGITS (8 - C4-I3:1)
039500     SUBTRACT 1 FROM C4-I1.
039600 C211-EXIT.
039700     EXIT.
039800 C200-99.
039900     EXIT.
040000
040100******************************************************************
040200* U01 -- Antriebsart: Muster in Prioritaetsreihenfolge          *
040300* 4wd (4d,4wd,awd,4x4,"all wheel drive")                        *
040400* dann rwd (2d,rwd,"rear wheel drive")                          *
040500* dann fwd (fwd,"front wheel drive")                            *
040600******************************************************************
040700 C300-EXTRACT-DRIVE SECTION.
040800 C300-00.
040900     MOVE SPACES TO W-NEEDLE
041000     STRING "all wheel drive" DELIMITED BY SIZE INTO W-NEEDLE
041100     PERFORM C900-TEXT-CONTAINS
041200     IF W-FOUND
041300        GO TO C300-SET-4WD
041400     END-IF
041500
041600     PERFORM C310-CHECK-4WD THRU C310-EXIT
041700         VARYING C4-I1 FROM 1 BY 1
041800         UNTIL C4-I1 > 4 OR W-FOUND
041900     IF W-FOUND
042000        GO TO C300-SET-4WD
042100     END-IF
042200
042300     MOVE SPACES TO W-NEEDLE
042400     STRING "rear wheel drive" DELIMITED BY SIZE INTO W-NEEDLE
042500     PERFORM C900-TEXT-CONTAINS
042600     IF W-FOUND
042700        GO TO C300-SET-RWD
042800     END-IF
042900
043000     PERFORM C320-CHECK-RWD THRU C320-EXIT
043100         VARYING C4-I1 FROM 1 BY 1
043200         UNTIL C4-I1 > 2 OR W-FOUND
043300     IF W-FOUND
043400        GO TO C300-SET-RWD
043500     END-IF
043600
043700     MOVE SPACES TO W-NEEDLE
043800     STRING "front wheel drive" DELIMITED BY SIZE INTO W-NEEDLE
043900     PERFORM C900-TEXT-CONTAINS
044000     IF W-FOUND
044100        GO TO C300-SET-FWD
044200     END-IF
044300
044400     MOVE DLF-ENTRY (1) TO W-NEEDLE
044500     PERFORM C900-TEXT-CONTAINS
044600     IF W-FOUND
044700        GO TO C300-SET-FWD
044800     END-IF
044900     GO TO C300-99.
045000 C300-SET-4WD.
045100     MOVE "4wd" TO LINK-DRIVE
045200     SET LINK-DID-FILL-DRIVE TO TRUE
045300     GO TO C300-99.
045400 C300-SET-RWD.
045500     MOVE "rwd" TO LINK-DRIVE
045600     SET LINK-DID-FILL-DRIVE TO TRUE
045700     GO TO C300-99.
045800 C300-SET-FWD.
045900     MOVE "fwd" TO LINK-DRIVE
046000     SET LINK-DID-FILL-DRIVE TO TRUE
046100     GO TO C300-99.
046200 C310-CHECK-4WD.
046300     MOVE DL4-ENTRY (C4-I1) TO W-NEEDLE
046400     PERFORM C900-TEXT-CONTAINS.
046500 C310-EXIT.
046600     EXIT.
046700 C320-CHECK-RWD.
046800     MOVE DLR-ENTRY (C4-I1) TO W-NEEDLE
046900     PERFORM C900-TEXT-CONTAINS.
047000 C320-EXIT.
047100     EXIT.
047200 C300-99.
047300     EXIT.
047400
047500******************************************************************
047600* U01 -- Karosserieform: erstes passendes Wort im Text          *
047700******************************************************************
047800 C400-EXTRACT-TYPE SECTION.
047900 C400-00.
048000     PERFORM C050-TOKENIZE-TEXT
048100     SET W-NOT-FOUND TO TRUE
048200
048300     PERFORM C410-TYPE-TEST THRU C410-EXIT
048400         VARYING C4-I1 FROM 1 BY 1
048500         UNTIL C4-I1 > WT-WORD-COUNT
048600            OR W-FOUND
048700     GO TO C400-99
048800     .
048900 C410-TYPE-TEST.
049000*    Sonderfall Mini-Van als Wortpaar
049100     IF C4-I1 < WT-WORD-COUNT
049200        IF WT-WORD (C4-I1)      (1:4) = "mini"
049300        AND WT-WORD (C4-I1 + 1) (1:3) = "van"
049400           SET W-FOUND TO TRUE
049500           MOVE "mini-van" TO LINK-TYPE
049600           SET LINK-DID-FILL-TYPE TO TRUE
049700           GO TO C410-EXIT
049800        END-IF
049900     END-IF
050000
050100     IF WT-WORD (C4-I1) = "mini-van"
050200     OR WT-WORD (C4-I1) = "minivan"
050300        SET W-FOUND TO TRUE
050400        MOVE "mini-van" TO LINK-TYPE
050500        SET LINK-DID-FILL-TYPE TO TRUE
050600        GO TO C410-EXIT
050700     END-IF
050800
050900     PERFORM C420-TYPE-LIST-TEST THRU C420-EXIT
051000         VARYING C4-I2 FROM 1 BY 1
051100         UNTIL C4-I2 > 11 OR W-FOUND
051200     .
051300 C410-EXIT.
051400     EXIT.
051500 C420-TYPE-LIST-TEST.
051600     IF WT-WORD (C4-I1) = TYL-ENTRY (C4-I2)
051700        SET W-FOUND TO TRUE
051800        IF TYL-ENTRY (C4-I2) (1:3) = "suv"
051900           MOVE "SUV" TO LINK-TYPE
052000        ELSE
052100           MOVE TYL-ENTRY (C4-I2) TO LINK-TYPE
052200        END-IF
052300        SET LINK-DID-FILL-TYPE TO TRUE
052400     END-IF.
052500 C420-EXIT.
052600     EXIT.
052700 C400-99.
052800     EXIT.
052900
053000******************************************************************
053100* U01 -- Hersteller: zuerst mehrwortige/gebundenstrichige       *
053200* Namen aus der Herstellerliste (laengster Treffer gewinnt,     *
053300* Bindestrich entspricht auch Leerzeichen), sonst Einzelwort-   *
053400* Vergleich                                                      *
053500******************************************************************
053600 C500-EXTRACT-MANUFACTURER SECTION.
053700 C500-00.
053800     MOVE ZERO TO C4-BESTLEN
053900     MOVE ZERO TO C4-BESTIDX
054000
054100     PERFORM C520-MULTIWORD-TEST THRU C520-EXIT
054200         VARYING C4-I1 FROM 1 BY 1
054300         UNTIL C4-I1 > WT-MFGLST-COUNT
054400
054500     IF C4-BESTIDX > ZERO
054600        MOVE WT-MFGLST-ENTRY (C4-BESTIDX) TO LINK-MANUFACTURER
054700        SET LINK-DID-FILL-MANUFACTURER TO TRUE
054800        GO TO C500-99
054900     END-IF
055000
055100*    Kein mehrwortiger Treffer -- Einzelwortvergleich
055200     PERFORM C050-TOKENIZE-TEXT
055300     PERFORM C530-SINGLEWORD-TEST THRU C530-EXIT
055400         VARYING C4-I1 FROM 1 BY 1
055500         UNTIL C4-I1 > WT-WORD-COUNT
055600            OR LINK-MANUFACTURER NOT = SPACES
055700     GO TO C500-99
055800     .
055900 C520-MULTIWORD-TEST.
056000     PERFORM C510-ENTRY-LENGTH
056100     IF C4-WORDLEN > 0
056200     AND WT-MFGLST-ENTRY (C4-I1) (1:C4-WORDLEN) NOT = SPACES
056300
056400        MOVE ZERO TO C4-I3
056500        PERFORM C521-HYPHEN-TEST THRU C521-EXIT
056600            VARYING C4-I2 FROM 1 BY 1
056700            UNTIL C4-I2 > C4-WORDLEN
056800
056900        IF C4-I3 = 1
057000*          mehrwortiger/gebundenstrichiger Name
057100           MOVE SPACES TO W-CAND-A
057200           MOVE WT-MFGLST-ENTRY (C4-I1) (1:C4-WORDLEN)
057300                                        TO W-CAND-A
057400           MOVE W-CAND-A TO W-CAND-B
057500           INSPECT W-CAND-B CONVERTING "-" TO " "
057600
057700           MOVE W-CAND-A TO W-NEEDLE
057800           PERFORM C900-TEXT-CONTAINS
057900           IF W-NOT-FOUND
058000              MOVE W-CAND-B TO W-NEEDLE
058100              PERFORM C900-TEXT-CONTAINS
058200           END-IF
058300
058400           IF W-FOUND AND C4-WORDLEN > C4-BESTLEN
058500              MOVE C4-WORDLEN TO C4-BESTLEN
058600              MOVE C4-I1      TO C4-BESTIDX
058700           END-IF
058800        END-IF
058900     END-IF.
059000 C520-EXIT.
059100     EXIT.
059200 C521-HYPHEN-TEST.
059300     IF WT-MFGLST-ENTRY (C4-I1) (C4-I2:1) = "-"
059400        MOVE 1 TO C4-I3
059500     END-IF.
059600 C521-EXIT.
059700     EXIT.
059800 C530-SINGLEWORD-TEST.
059900     PERFORM C531-MFG-COMPARE THRU C531-EXIT
060000         VARYING C4-I2 FROM 1 BY 1
060100         UNTIL C4-I2 > WT-MFGLST-COUNT
060200            OR LINK-MANUFACTURER NOT = SPACES
060300     .
060400 C530-EXIT.
060500     EXIT.
060600 C531-MFG-COMPARE.
060700     IF WT-WORD (C4-I1) = WT-MFGLST-ENTRY (C4-I2)
060800        MOVE WT-MFGLST-ENTRY (C4-I2) TO LINK-MANUFACTURER
060900        SET LINK-DID-FILL-MANUFACTURER TO TRUE
061000     END-IF.
061100 C531-EXIT.
061200     EXIT.
061300 C500-99.
061400     EXIT.
061500
061600******************************************************************
061700* Ermitteln der belegten Laenge eines Herstellerlisteneintrags  *
061800******************************************************************
061900 C510-ENTRY-LENGTH SECTION.
062000 C510-00.
062100     MOVE 20 TO C4-WORDLEN
062200     PERFORM C511-SCAN-BACK THRU C511-EXIT
062300         VARYING C4-PTR FROM 20 BY -1
062400         UNTIL C4-PTR < 1
062500            OR WT-MFGLST-ENTRY (C4-I1) (C4-PTR:1) NOT = SPACE
062600     GO TO C510-99
062700     .
062800 C511-SCAN-BACK.
062900     MOVE C4-PTR TO C4-WORDLEN
063000     SUBTRACT 1 FROM C4-WORDLEN.
063100 C511-EXIT.
063200     EXIT.
063300 C510-99.
063400     EXIT.
063500
063600******************************************************************
063700* Tokenisieren von W-TEXT (1:W-TEXT-LEN) nach WT-WORD-TABLE,    *
063800* getrennt durch Leerzeichen                                    *
063900******************************************************************
064000 C050-TOKENIZE-TEXT SECTION.
064100 C050-00.
064200     MOVE ZERO TO WT-WORD-COUNT
064300     MOVE SPACES TO WT-WORD (1)
064400     IF W-TEXT-LEN = ZERO
064500        GO TO C050-99
064600     END-IF
064700
064800     MOVE 1 TO C4-PTR
064900     MOVE 1 TO C4-I1
065000     PERFORM C051-NEXT-WORD THRU C051-EXIT
065100         UNTIL C4-PTR > W-TEXT-LEN
065200            OR C4-I1 > 30
065300     COMPUTE WT-WORD-COUNT = C4-I1 - 1
065400     GO TO C050-99
065500     .
065600 C051-NEXT-WORD.
065700     MOVE SPACES TO WT-WORD (C4-I1)
065800     UNSTRING W-TEXT (1:W-TEXT-LEN) DELIMITED BY SPACE
065900              INTO WT-WORD (C4-I1)
066000              WITH POINTER C4-PTR
066100     IF WT-WORD (C4-I1) NOT = SPACES
066200        ADD 1 TO C4-I1
066300     END-IF.
066400 C051-EXIT.
066500     EXIT.
066600 C050-99.
066700     EXIT.
066800
066900******************************************************************
067000* Allgemeine Teilstring-Suche: liefert W-FOUND, wenn W-NEEDLE   *
067100* (rechtsbuendig getrimmt) irgendwo in W-TEXT(1:W-TEXT-LEN)     *
067200* vorkommt                                                       *
067300******************************************************************
067400 C900-TEXT-CONTAINS SECTION.
067500 C900-00.
067600     SET W-NOT-FOUND TO TRUE
067700     MOVE 20 TO C4-NEEDLEN
067800     PERFORM C910-NEEDLE-LEN THRU C910-EXIT
067900         VARYING C4-PTR FROM 20 BY -1
068000         UNTIL C4-PTR < 1
068100            OR W-NEEDLE (C4-PTR:1) NOT = SPACE
068200
068300     IF C4-NEEDLEN = ZERO OR W-TEXT-LEN < C4-NEEDLEN
068400        GO TO C900-99
068500     END-IF
068600
068700     PERFORM C920-SCAN-TEXT THRU C920-EXIT
068800         VARYING C4-PTR FROM 1 BY 1
068900         UNTIL C4-PTR > W-TEXT-LEN - C4-NEEDLEN + 1
069000            OR W-FOUND
069100     GO TO C900-99
069200     .
069300 C910-NEEDLE-LEN.
069400     MOVE C4-PTR TO C4-NEEDLEN
069500     SUBTRACT 1 FROM C4-NEEDLEN.
069600 C910-EXIT.
069700     EXIT.
069800 C920-SCAN-TEXT.
069900     IF W-TEXT (C4-PTR:C4-NEEDLEN) = W-NEEDLE (1:C4-NEEDLEN)
070000        SET W-FOUND TO TRUE
070100     END-IF.
070200 C920-EXIT.
070300     EXIT.
070400 C900-99.
070500     EXIT.
070600
070700******************************************************************
070800* ENDE Source-Programm                                          *
070900******************************************************************
